000100 IDENTIFICATION              DIVISION.
000200 PROGRAM-ID.                 GQNB102.
000300 AUTHOR.                     J.C.FARIAS.
000400 INSTALLATION.                NUCLEO DE PROCESSAMENTO DE DADOS -
000500                              SIGQN.
000600 DATE-WRITTEN.                25/03/1991.
000700 DATE-COMPILED.
000800 SECURITY.                    USO RESTRITO AO NUCLEO DE
000900                              PROCESSAMENTO DE DADOS - SIGQN.
001000 
001100*------------------------------------------------------------------
001200* GQNB102 - PROCESSAMENTO DOS ARQUIVOS DE TENDENCIA WES
001300* (WHOLE EXOME SEQUENCING) DO SISTEMA DE INDICADORES DE
001400* QUALIDADE DE SEQUENCIAMENTO (SIGQN).
001500*------------------------------------------------------------------
001600* LE A LISTA DE ARQUIVOS DA PASTA WES (LSTARQ, GERADA POR ETAPA
001700* ANTERIOR DO JOB DE LISTAGEM DE DIRETORIO), SELECIONA OS QUE
001800* TERMINAM EM '.CSV', CHAMA A SUB-ROTINA GQNB110 PARA ANALISAR
001900* CABECALHO E LINHAS DE DADOS DE CADA ARQUIVO (SE O ARQUIVO WES
002000* NAO TIVER COLUNA DE DATA DE ANALISE, O GQNB110 DEDUZ A DATA DO
002100* PROPRIO NOME DO ARQUIVO), GRAVA AS METRICAS RETIDAS EM QUALSAI
002200* E REGISTRA O ANDAMENTO NO LOG RUNLOG.  E O SEGUNDO PASSO DO
002300* JOB SIGQN (ORDEM FIXA WGS/GQNB101, WES/GQNB102, LRS/GQNB103) E
002400* POR ISSO ABRE QUALSAI/RUNLOG EM EXTEND E ATUALIZA (I-O) O
002500* REGISTRO UNICO DE TOTAIS DE CONTROLE CTLARQ, SOMANDO OS SEUS
002600* PROPRIOS TOTAIS AOS QUE O GQNB101 JA TINHA GRAVADO.
002700*------------------------------------------------------------------
002800* HISTORICO DE ALTERACOES
002900*------------------------------------------------------------------
003000* 25/03/91  JCF  SIGQN002 VERSAO INICIAL DO PROGRAMA             102-0010 
003100* 02/04/91  JCF  SIGQN002 AJUSTE MASCARA CAMPO WS-EDICAO         102-0020 
003200* 18/07/91  MCS  SIGQN005 INCLUIDA CONTAGEM DE NAO-CSV           102-0030 
003300* 30/11/91  MCS  SIGQN007 CORRIGIDO TESTE DE FS DA CSVARQ        102-0040 
003400* 14/02/92  JCF  SIGQN010 INCLUIDA LINHA BANNER NO RUNLOG        102-0050 
003500* 09/09/92  RPZ  SIGQN013 INCLUIDO CONTROLE DE ARQ.VAZIO         102-0060 
003600* 21/01/93  RPZ  SIGQN015 PASTA/DELIMITADOR VIA COBW2100         102-0070 
003700* 11/06/94  JCF  SIGQN019 ABERTURA DINAMICA DE CSVARQ            102-0080 
003800* 19/10/94  JCF  SIGQN021 ATUALIZACAO (I-O) DO CTLARQ            102-0090 
003900* 03/03/95  MCS  SIGQN023 LINHA DE SUCESSO POR AMOSTRA           102-0100 
004000* 27/10/96  RPZ  SIGQN028 AJUSTE QUEBRA DE CONTROLE FINAL        102-0110 
004100* 15/05/97  DLV  SIGQN034 REVISAO GERAL - PADRAO SIGQN           102-0120 
004200* 30/09/98  DLV  SIGQN041 VIRADA DO SECULO - CAMPOS DATA         102-0130 
004300* 19/01/99  DLV  SIGQN042 TESTE COMPLEMENTAR ANO 2000            102-0140 
004400* 08/08/00  MCS  SIGQN057 AJUSTE LEITURA ARQ.HEADER-ONLY         102-0150 
004500* 12/12/01  RPZ  SIGQN078 AVISO SEM DADO PADRONIZADO             102-0160 
004600* 26/03/03  RPZ  SIGQN096 REVISAO PONTOS DE ERRO/DDNAME          102-0170 
004700 
004800 ENVIRONMENT                 DIVISION.
004900 CONFIGURATION               SECTION.
005000 SOURCE-COMPUTER.             IBM-4381.
005100 OBJECT-COMPUTER.             IBM-4381.
005200 SPECIAL-NAMES.               C01 IS TOP-OF-FORM.
005300 
005400 INPUT-OUTPUT                 SECTION.
005500 FILE-CONTROL.
005600 
005700* LSTARQ - LISTA DE ARQUIVOS DA PASTA WES (ETAPA ANTERIOR DO JOB)
005800     SELECT  LSTARQ  ASSIGN  TO  UT-S-LSTARQ
005900             FILE STATUS IS WS-FS-LSTARQ.
006000 
006100* CSVARQ - UM ARQUIVO CSV WES POR VEZ (ABERTURA DINAMICA)
006200     SELECT  CSVARQ  ASSIGN  TO  DYNAMIC WS-NOME-CSVARQ
006300             FILE STATUS IS WS-FS-CSVARQ.
006400 
006500* QUALSAI - ARQUIVO DE SAIDA DE DADOS DE QUALIDADE (CRIADO PELO
006600* GQNB101 - AQUI ABERTO EM EXTEND)
006700     SELECT  QUALSAI  ASSIGN  TO  UT-S-QUALSAI
006800             FILE STATUS IS WS-FS-QUALSAI.
006900 
007000* RUNLOG - LOG/RELATORIO DE AUDITORIA DO JOB (CRIADO PELO GQNB101
007100* - AQUI ABERTO EM EXTEND)
007200     SELECT  RUNLOG  ASSIGN  TO  UT-S-RUNLOG
007300             FILE STATUS IS WS-FS-RUNLOG.
007400 
007500* CTLARQ - TOTAIS DE CONTROLE DO JOB (CRIADO PELO GQNB101 - AQUI
007600* LIDO E ATUALIZADO EM I-O)
007700     SELECT  CTLARQ  ASSIGN  TO  UT-S-CTLARQ
007800             FILE STATUS IS WS-FS-CTLARQ.
007900 
008000 FILE                         SECTION.
008100 
008200 FD  LSTARQ
008300     LABEL RECORDS ARE STANDARD.
008400 01  REG-LSTARQ                 PIC X(100).
008500 
008600 FD  CSVARQ
008700     LABEL RECORDS ARE STANDARD.
008800 01  REG-CSVARQ                 PIC X(1000).
008900 
009000 FD  QUALSAI
009100     LABEL RECORDS ARE STANDARD.
009200 01  REG-QUALSAI                PIC X(300).
009300 
009400 FD  RUNLOG
009500     LABEL RECORDS ARE STANDARD.
009600 01  REG-RUNLOG                 PIC X(133).
009700 
009800 FD  CTLARQ
009900     LABEL RECORDS ARE STANDARD.
010000 01  REG-CTLARQ                 PIC X(040).
010100 
010200 WORKING-STORAGE              SECTION.
010300 
010400*------------------------------------------------------------------
010500* FILE STATUS - UM POR ARQUIVO DO PROGRAMA
010600*------------------------------------------------------------------
010700 01      WS-FS-LSTARQ        PIC     9(002) VALUE ZEROS.
010800 01      WS-FS-CSVARQ        PIC     9(002) VALUE ZEROS.
010900 01      WS-FS-QUALSAI       PIC     9(002) VALUE ZEROS.
011000 01      WS-FS-RUNLOG        PIC     9(002) VALUE ZEROS.
011100 01      WS-FS-CTLARQ        PIC     9(002) VALUE ZEROS.
011200 
011300*------------------------------------------------------------------
011400* CONTADORES DO PASSO WES - CONFORME LAYOUT COBO2199
011500*------------------------------------------------------------------
011600 01      WS-LID-LSTARQ       PIC S9(005)     COMP-3 VALUE ZERO.
011700 01      WS-QTD-PROC         PIC S9(005)     COMP-3 VALUE ZERO.
011800 01      WS-QTD-NCSV         PIC S9(005)     COMP-3 VALUE ZERO.
011900 01      WS-QTD-GRV          PIC S9(007)     COMP-3 VALUE ZERO.
012000 01      WS-QTD-DESP         PIC S9(007)     COMP-3 VALUE ZERO.
012100 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
012200 
012300*------------------------------------------------------------------
012400* VARIAVEIS PARA TRATAMENTO DE ABEND
012500*------------------------------------------------------------------
012600 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
012700 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
012800 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
012900 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
013000 
013100*------------------------------------------------------------------
013200* CHAVEAMENTO DA PASTA/ARQUIVO CORRENTE
013300*------------------------------------------------------------------
013400 01      WS-STATUS-PASTA     PIC     X(001) VALUE 'S'.
013500         88  WS-PASTA-OK             VALUE 'S'.
013600         88  WS-PASTA-INVALIDA       VALUE 'N'.
013700 01      WS-NOME-CSVARQ      PIC     X(060) VALUE SPACES.
013800 01      WS-NOME-CSVARQ-R    REDEFINES WS-NOME-CSVARQ.
013900         05  WS-NOME-1O-CAR  PIC     X(001).
014000         05  FILLER          PIC     X(055).
014100         05  WS-NOME-EXT     PIC     X(004).
014200 01      WS-CSV-VALIDO       PIC     X(001) VALUE 'N'.
014300         88  WS-CSV-E-VALIDO         VALUE 'S'.
014400 01      WS-NOME-EXT-MAI     PIC     X(004) VALUE SPACES.
014500 
014600*------------------------------------------------------------------
014700* AREA DE MONTAGEM DE LINHA DO RUNLOG (PREFIXO + TEXTO)
014800*------------------------------------------------------------------
014900 01      WS-MSG-BUILD        PIC     X(080) VALUE SPACES.
015000 01      WS-MSG-BUILD-R      REDEFINES WS-MSG-BUILD.
015100         05  WS-MSG-TIPO     PIC     X(003).
015200         05  FILLER          PIC     X(002).
015300         05  WS-MSG-RESTO    PIC     X(075).
015400 
015500*------------------------------------------------------------------
015600* CHAMADA DA SUB-ROTINA DE ANALISE DE LINHA CSV
015700*------------------------------------------------------------------
015800 01      WS-GQNB110          PIC     X(008) VALUE 'GQNB110'.
015900 
016000*------------------------------------------------------------------
016100* INPUT..: LSTARQ - LISTA DE ARQUIVOS DA PASTA   LRECL = 100
016200*------------------------------------------------------------------
016300         COPY    COBI2100.
016400 
016500*------------------------------------------------------------------
016600* TABELA DE CONFIGURACAO POR TIPO DE SEQUENCIAMENTO
016700*------------------------------------------------------------------
016800         COPY    COBW2100.
016900 
017000*------------------------------------------------------------------
017100* OUTPUT.: QUALSAI - DADO DE QUALIDADE            LRECL = 300
017200*------------------------------------------------------------------
017300         COPY    COBO2100.
017400 
017500*------------------------------------------------------------------
017600* UPDATE.: CTLARQ - TOTAIS DE CONTROLE             LRECL = 040
017700*------------------------------------------------------------------
017800         COPY    COBO2199.
017900 
018000*------------------------------------------------------------------
018100* LINHAS DE IMPRESSAO DO LOG DE PROCESSAMENTO      LRECL = 133
018200*------------------------------------------------------------------
018300         COPY    COBR2100.
018400 
018500*------------------------------------------------------------------
018600* AREA DE COMUNICACAO COM A SUB-ROTINA GQNB110
018700*------------------------------------------------------------------
018800         COPY    RUCWS110.
018900 LINKAGE                      SECTION.
019000 
019100*******************************************************************
019200 PROCEDURE                    DIVISION.
019300*******************************************************************
019400 
019500     PERFORM 0100-00-PROCED-INICIAIS.
019600 
019700     PERFORM 1000-00-PROCED-PRINCIPAIS
019800       UNTIL WS-FS-LSTARQ EQUAL 10
019900          OR WS-PASTA-INVALIDA.
020000 
020100     PERFORM 3000-00-PROCED-FINAIS.
020200 
020300     GOBACK.
020400 
020500*------------------------------------------------------------------
020600*0100-00-PROCED-INICIAIS
020700*------------------------------------------------------------------
020800 0100-00-PROCED-INICIAIS SECTION.
020900     OPEN    INPUT   LSTARQ
021000             EXTEND  QUALSAI
021100                     RUNLOG
021200             I-O     CTLARQ.
021300 
021400     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
021500 
021600     MOVE    001             TO      WS-PTO-ERRO.
021700 
021800     PERFORM 0200-00-TESTA-FILE-STATUS.
021900 
022000     PERFORM 0150-00-CARREGA-CONFIG-TIPO.
022100 
022200     PERFORM 1700-00-LINHA-BANNER-INICIO.
022300 
022400     PERFORM 0500-00-LEITURA-LSTARQ.
022500 
022600     IF      WS-FS-LSTARQ    EQUAL   10
022700             PERFORM 1800-00-LINHA-ERRO-PASTA-VAZIA
022800     END-IF.
022900  0100-00-PROCED-INICIAIS-EXIT.
023000      EXIT.
023100 
023200*------------------------------------------------------------------
023300*0150-00-CARREGA-CONFIG-TIPO
023400*BUSCA NA TABELA COBW2100 A ENTRADA DO TIPO WES E EXTRAI O
023500*DELIMITADOR DE CAMPO E A DESCRICAO DA PASTA DE ORIGEM.
023600*------------------------------------------------------------------
023700 0150-00-CARREGA-CONFIG-TIPO SECTION.
023800     MOVE    'WES'           TO      WS-TIPO-ATUAL.
023900 
024000     SET     WK2100-IDX      TO      1.
024100 
024200     PERFORM 0160-00-ACHA-CONFIG-TIPO
024300       UNTIL WK2100-IDX GREATER 3
024400          OR WK2100-COD (WK2100-IDX) EQUAL WS-TIPO-ATUAL.
024500 
024600     MOVE    WK2100-PASTA (WK2100-IDX)
024700                             TO      WS-PASTA-DESC.
024800 
024900     EVALUATE TRUE
025000         WHEN WK2100-DELIM-TAB (WK2100-IDX)
025100              MOVE   X'09'   TO      WS-DELIM-ATUAL
025200         WHEN WK2100-DELIM-VIRG (WK2100-IDX)
025300              MOVE   ','     TO      WS-DELIM-ATUAL
025400     END-EVALUATE.
025500  0150-00-CARREGA-CONFIG-TIPO-EXIT.
025600      EXIT.
025700 0160-00-ACHA-CONFIG-TIPO SECTION.
025800     IF      WK2100-COD (WK2100-IDX) NOT EQUAL WS-TIPO-ATUAL
025900             SET     WK2100-IDX      UP BY 1
026000     END-IF.
026100  0160-00-ACHA-CONFIG-TIPO-EXIT.
026200      EXIT.
026300 
026400*------------------------------------------------------------------
026500*0200-00-TESTA-FILE-STATUS
026600*------------------------------------------------------------------
026700 0200-00-TESTA-FILE-STATUS SECTION.
026800     PERFORM 0320-00-TESTA-FS-QUALSAI.
026900 
027000     PERFORM 0330-00-TESTA-FS-RUNLOG.
027100 
027200     PERFORM 0340-00-TESTA-FS-CTLARQ.
027300  0200-00-TESTA-FILE-STATUS-EXIT.
027400      EXIT.
027500 0300-00-TESTA-FS-LSTARQ SECTION.
027600     IF      WS-FS-LSTARQ NOT EQUAL 00 AND 10
027700             MOVE 'LSTARQ'   TO      WS-DDNAME-ARQ
027800             MOVE  WS-FS-LSTARQ
027900                             TO      WS-FS-ARQ
028000             PERFORM         1810-00-LINHA-ERRO-PASTA-INVALIDA
028100     END-IF.
028200  0300-00-TESTA-FS-LSTARQ-EXIT.
028300      EXIT.
028400 0310-00-TESTA-FS-CSVARQ SECTION.
028500     IF      WS-FS-CSVARQ NOT EQUAL 00 AND 10
028600             MOVE 'CSVARQ'   TO      WS-DDNAME-ARQ
028700             MOVE  WS-FS-CSVARQ
028800                             TO      WS-FS-ARQ
028900             PERFORM         1830-00-LINHA-ERRO-ABERTURA
029000     END-IF.
029100  0310-00-TESTA-FS-CSVARQ-EXIT.
029200      EXIT.
029300 0320-00-TESTA-FS-QUALSAI SECTION.
029400     IF      WS-FS-QUALSAI NOT EQUAL 00
029500             MOVE 'QUALSAI'  TO      WS-DDNAME-ARQ
029600             MOVE  WS-FS-QUALSAI
029700                             TO      WS-FS-ARQ
029800             PERFORM         0999-00-ABEND-ARQ
029900     END-IF.
030000  0320-00-TESTA-FS-QUALSAI-EXIT.
030100      EXIT.
030200 0330-00-TESTA-FS-RUNLOG SECTION.
030300     IF      WS-FS-RUNLOG NOT EQUAL 00
030400             MOVE 'RUNLOG'   TO      WS-DDNAME-ARQ
030500             MOVE  WS-FS-RUNLOG
030600                             TO      WS-FS-ARQ
030700             PERFORM         0999-00-ABEND-ARQ
030800     END-IF.
030900  0330-00-TESTA-FS-RUNLOG-EXIT.
031000      EXIT.
031100 0340-00-TESTA-FS-CTLARQ SECTION.
031200     IF      WS-FS-CTLARQ NOT EQUAL 00
031300             MOVE 'CTLARQ'   TO      WS-DDNAME-ARQ
031400             MOVE  WS-FS-CTLARQ
031500                             TO      WS-FS-ARQ
031600             PERFORM         0999-00-ABEND-ARQ
031700     END-IF.
031800  0340-00-TESTA-FS-CTLARQ-EXIT.
031900      EXIT.
032000 
032100*------------------------------------------------------------------
032200*0500-00-LEITURA-LSTARQ
032300*------------------------------------------------------------------
032400 0500-00-LEITURA-LSTARQ SECTION.
032500     READ    LSTARQ          INTO    WK2100-REG-LST.
032600 
032700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
032800 
032900     MOVE    002             TO      WS-PTO-ERRO.
033000 
033100     PERFORM 0300-00-TESTA-FS-LSTARQ.
033200 
033300     IF      WS-FS-LSTARQ    EQUAL   00
033400             ADD 001         TO      WS-LID-LSTARQ
033500     END-IF.
033600  0500-00-LEITURA-LSTARQ-EXIT.
033700      EXIT.
033800 
033900*------------------------------------------------------------------
034000*1000-00-PROCED-PRINCIPAIS
034100*UMA ENTRADA DA LISTA DE ARQUIVOS POR CHAMADA - IGNORA LINHA
034200*EM BRANCO, SEPARA OS QUE TERMINAM EM '.CSV' DOS DEMAIS.
034300*------------------------------------------------------------------
034400 1000-00-PROCED-PRINCIPAIS SECTION.
034500     MOVE    WK2100-LST-NOME TO      WS-NOME-CSVARQ.
034600 
034700     IF      WS-NOME-1O-CAR  NOT EQUAL SPACE
034800             PERFORM 1100-00-TESTA-EXTENSAO-CSV
034900             IF      WS-CSV-E-VALIDO
035000                     PERFORM 1200-00-PROCESSA-ARQUIVO-CSV
035100             ELSE
035200                     ADD     001     TO      WS-QTD-NCSV
035300             END-IF
035400     END-IF.
035500 
035600     PERFORM 0500-00-LEITURA-LSTARQ.
035700  1000-00-PROCED-PRINCIPAIS-EXIT.
035800      EXIT.
035900 
036000*------------------------------------------------------------------
036100*1100-00-TESTA-EXTENSAO-CSV
036200*ACEITA SO ARQUIVO REGULAR CUJO NOME TERMINE EM '.CSV',
036300*SEM DISTINGUIR MAIUSCULA DE MINUSCULA (REGRA DO PASSO 2).
036400*------------------------------------------------------------------
036500 1100-00-TESTA-EXTENSAO-CSV SECTION.
036600     MOVE    'N'             TO      WS-CSV-VALIDO.
036700 
036800     MOVE    WS-NOME-EXT     TO      WS-NOME-EXT-MAI.
036900 
037000     INSPECT WS-NOME-EXT-MAI
037100             CONVERTING 'csv' TO 'CSV'.
037200 
037300     IF      WS-NOME-EXT-MAI EQUAL   '.CSV'
037400             MOVE    'S'     TO      WS-CSV-VALIDO
037500     END-IF.
037600  1100-00-TESTA-EXTENSAO-CSV-EXIT.
037700      EXIT.
037800 
037900*------------------------------------------------------------------
038000*1200-00-PROCESSA-ARQUIVO-CSV
038100*ABRE O ARQUIVO CSV CORRENTE, ANALISA CABECALHO E LINHAS DE
038200*DADO VIA GQNB110, GRAVA AS METRICAS RETIDAS EM QUALSAI.
038300*------------------------------------------------------------------
038400 1200-00-PROCESSA-ARQUIVO-CSV SECTION.
038500     OPEN    INPUT   CSVARQ.
038600 
038700     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
038800 
038900     MOVE    003             TO      WS-PTO-ERRO.
039000 
039100     PERFORM 0310-00-TESTA-FS-CSVARQ.
039200 
039300     IF      WS-FS-CSVARQ    EQUAL   00
039400             ADD     001     TO      WS-QTD-PROC
039500             PERFORM 1210-00-INICIA-PARSE
039600             PERFORM 1250-00-LEITURA-CSVARQ
039700             IF      WS-FS-CSVARQ EQUAL 10
039800                     PERFORM 1820-00-LINHA-ERRO-SEM-DADO
039900             ELSE
040000                     PERFORM 1300-00-TRATA-CABECALHO
040100                     PERFORM 1250-00-LEITURA-CSVARQ
040200                     PERFORM 1400-00-PROCESSA-LINHA-DADO
040300                       UNTIL WS-FS-CSVARQ EQUAL 10
040400             END-IF
040500             CLOSE   CSVARQ
040600     END-IF.
040700  1200-00-PROCESSA-ARQUIVO-CSV-EXIT.
040800      EXIT.
040900 1210-00-INICIA-PARSE SECTION.
041000     MOVE    'S'             TO      WRD-PARSE-CODOPE.
041100     MOVE    WS-TIPO-ATUAL   TO      WRD-PARSE-TIPO.
041200     MOVE    WS-DELIM-ATUAL  TO      WRD-PARSE-DELIM.
041300     MOVE    WS-NOME-CSVARQ  TO      WRD-PARSE-ARQ-NOME.
041400     MOVE    00              TO      WRD-PARSE-CODRET.
041500 
041600     CALL    WS-GQNB110      USING   WRD-PARSE-GRUPO
041700     END-CALL.
041800  1210-00-INICIA-PARSE-EXIT.
041900      EXIT.
042000 
042100*------------------------------------------------------------------
042200*1250-00-LEITURA-CSVARQ
042300*------------------------------------------------------------------
042400 1250-00-LEITURA-CSVARQ SECTION.
042500     READ    CSVARQ          INTO    WRD-PARSE-LINHA.
042600 
042700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
042800 
042900     MOVE    004             TO      WS-PTO-ERRO.
043000 
043100     PERFORM 0310-00-TESTA-FS-CSVARQ.
043200  1250-00-LEITURA-CSVARQ-EXIT.
043300      EXIT.
043400 1300-00-TRATA-CABECALHO SECTION.
043500     MOVE    'H'             TO      WRD-PARSE-CODOPE.
043600     MOVE    00              TO      WRD-PARSE-CODRET.
043700 
043800     CALL    WS-GQNB110      USING   WRD-PARSE-GRUPO
043900     END-CALL.
044000  1300-00-TRATA-CABECALHO-EXIT.
044100      EXIT.
044200 
044300*------------------------------------------------------------------
044400*1400-00-PROCESSA-LINHA-DADO
044500*UMA LINHA DE DADO POR CHAMADA - CLASSIFICA, GRAVA AS
044600*METRICAS RETIDAS OU REGISTRA AVISO DE LINHA SEM METRICA.
044700*------------------------------------------------------------------
044800 1400-00-PROCESSA-LINHA-DADO SECTION.
044900     MOVE    'D'             TO      WRD-PARSE-CODOPE.
045000     MOVE    00              TO      WRD-PARSE-CODRET.
045100 
045200     CALL    WS-GQNB110      USING   WRD-PARSE-GRUPO
045300     END-CALL.
045400 
045500     IF      WRD-PARSE-SEM-DADO
045600             ADD     001     TO      WS-QTD-DESP
045700             PERFORM 1840-00-LINHA-AVISO-SEM-METRICA
045800     ELSE
045900             PERFORM 1500-00-GRAVACAO-QUALSAI
046000             PERFORM 1750-00-LINHA-SUCESSO
046100     END-IF.
046200 
046300     PERFORM 1250-00-LEITURA-CSVARQ.
046400  1400-00-PROCESSA-LINHA-DADO-EXIT.
046500      EXIT.
046600 
046700*------------------------------------------------------------------
046800*1500-00-GRAVACAO-QUALSAI
046900*UM REGISTRO QUALSAI POR PAR CHAVE/VALOR DE METRICA RETIDO.
047000*------------------------------------------------------------------
047100 1500-00-GRAVACAO-QUALSAI SECTION.
047200     PERFORM 1550-00-GRAVACAO-QUALSAI-1REG
047300       VARYING WRD-PARSE-IDX FROM 1 BY 1
047400       UNTIL WRD-PARSE-IDX GREATER WRD-PARSE-QTD-MET.
047500  1500-00-GRAVACAO-QUALSAI-EXIT.
047600      EXIT.
047700 1550-00-GRAVACAO-QUALSAI-1REG SECTION.
047800     MOVE    WS-NOME-CSVARQ  TO      QSAI-ARQ-NOME.
047900     MOVE    WS-TIPO-ATUAL   TO      QSAI-TIPO-NGS.
048000     MOVE    WRD-PARSE-SAMPLE-ID
048100                             TO      QSAI-SAMPLE-ID.
048200     MOVE    WRD-PARSE-EXPERIMENTO
048300                             TO      QSAI-EXPERIMENTO.
048400     MOVE    WRD-PARSE-DATA-ANALISE
048500                             TO      QSAI-DATA-ANALISE.
048600     MOVE    WRD-PARSE-MET-CHAVE (WRD-PARSE-IDX)
048700                             TO      QSAI-MET-CHAVE.
048800     MOVE    WRD-PARSE-MET-VALOR (WRD-PARSE-IDX)
048900                             TO      QSAI-MET-VALOR.
049000 
049100     WRITE   REG-QUALSAI     FROM    WK2100-REG-QUALSAI.
049200 
049300     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
049400 
049500     MOVE    005             TO      WS-PTO-ERRO.
049600 
049700     PERFORM 0320-00-TESTA-FS-QUALSAI.
049800 
049900     ADD     001             TO      WS-QTD-GRV.
050000  1550-00-GRAVACAO-QUALSAI-1REG-EXIT.
050100      EXIT.
050200 
050300*------------------------------------------------------------------
050400*1700-00-LINHA-BANNER-INICIO
050500*ANUNCIA NO RUNLOG O INICIO DO PROCESSAMENTO DO TIPO WES.
050600*------------------------------------------------------------------
050700 1700-00-LINHA-BANNER-INICIO SECTION.
050800     MOVE    SPACES          TO      WK2100-LINHA-BANNER.
050900     MOVE    TOP-OF-FORM     TO      WLB-CTRL.
051000     STRING  'INICIO DO PROCESSAMENTO - TIPO '
051100             WS-TIPO-ATUAL DELIMITED BY SIZE
051200             ' - '         DELIMITED BY SIZE
051300             WS-PASTA-DESC DELIMITED BY SIZE
051400         INTO WLB-TEXTO.
051500 
051600     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-BANNER.
051700  1700-00-LINHA-BANNER-INICIO-EXIT.
051800      EXIT.
051900 
052000*------------------------------------------------------------------
052100*1750-00-LINHA-SUCESSO
052200*REGRA DE RELATORIO: UMA LINHA POR LINHA DE DADO GRAVADA COM
052300*SUCESSO, NOMEANDO SAMPLE-ID E TIPO DE SEQUENCIAMENTO.
052400*------------------------------------------------------------------
052500 1750-00-LINHA-SUCESSO SECTION.
052600     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
052700     MOVE    '  OK '         TO      WLD-PREFIXO.
052800     MOVE    WS-TIPO-ATUAL   TO      WS-MSG-TIPO.
052900     STRING  'GRAVADO - AMOSTRA '
053000             WRD-PARSE-SAMPLE-ID DELIMITED BY SIZE
053100             ' - TIPO '    DELIMITED BY SIZE
053200             WS-TIPO-ATUAL DELIMITED BY SIZE
053300         INTO WLD-TEXTO.
053400 
053500     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
053600  1750-00-LINHA-SUCESSO-EXIT.
053700      EXIT.
053800 
053900*------------------------------------------------------------------
054000*1800-00-LINHA-ERRO-PASTA-VAZIA
054100*REGRA DE RELATORIO: PASTA/LISTA SEM NENHUM ARQUIVO.
054200*------------------------------------------------------------------
054300 1800-00-LINHA-ERRO-PASTA-VAZIA SECTION.
054400     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
054500     MOVE    ' ERRO '        TO      WLD-PREFIXO.
054600     STRING  'THE DIRECTORY IS EMPTY: '
054700             WS-PASTA-DESC DELIMITED BY SIZE
054800         INTO WLD-TEXTO.
054900 
055000     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
055100 
055200     MOVE    'N'             TO      WS-STATUS-PASTA.
055300  1800-00-LINHA-ERRO-PASTA-VAZIA-EXIT.
055400      EXIT.
055500 
055600*------------------------------------------------------------------
055700*1810-00-LINHA-ERRO-PASTA-INVALIDA
055800*REGRA DE RELATORIO: LISTA DE ARQUIVOS NAO PODE SER ABERTA -
055900*EQUIVALE A PASTA DE ORIGEM INEXISTENTE.
056000*------------------------------------------------------------------
056100 1810-00-LINHA-ERRO-PASTA-INVALIDA SECTION.
056200     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
056300     MOVE    ' ERRO '        TO      WLD-PREFIXO.
056400     STRING  'INVALID DIRECTORY: '
056500             WS-PASTA-DESC DELIMITED BY SIZE
056600         INTO WLD-TEXTO.
056700 
056800     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
056900 
057000     MOVE    'N'             TO      WS-STATUS-PASTA.
057100  1810-00-LINHA-ERRO-PASTA-INVALIDA-EXIT.
057200      EXIT.
057300 
057400*------------------------------------------------------------------
057500*1820-00-LINHA-ERRO-SEM-DADO
057600*REGRA DE RELATORIO: ARQUIVO CSV SEM NENHUMA LINHA DE DADO
057700*(VAZIO OU SO COM CABECALHO).
057800*------------------------------------------------------------------
057900 1820-00-LINHA-ERRO-SEM-DADO SECTION.
058000     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
058100     MOVE    ' ERRO '        TO      WLD-PREFIXO.
058200     STRING  'NO VALID DATA FOUND IN FILE - '
058300             WS-NOME-CSVARQ DELIMITED BY SIZE
058400         INTO WLD-TEXTO.
058500 
058600     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
058700  1820-00-LINHA-ERRO-SEM-DADO-EXIT.
058800      EXIT.
058900 
059000*------------------------------------------------------------------
059100*1830-00-LINHA-ERRO-ABERTURA
059200*REGRA DE RELATORIO: ARQUIVO CSV NAO PODE SER ABERTO OU LIDO -
059300*ERRO DE UM ARQUIVO NAO INTERROMPE OS DEMAIS DA PASTA.
059400*------------------------------------------------------------------
059500 1830-00-LINHA-ERRO-ABERTURA SECTION.
059600     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
059700     MOVE    ' ERRO '        TO      WLD-PREFIXO.
059800     STRING  'FALHA DE ACESSO AO ARQUIVO - '
059900             WS-NOME-CSVARQ DELIMITED BY SIZE
060000             ' - FS='      DELIMITED BY SIZE
060100             WS-FS-CSVARQ  DELIMITED BY SIZE
060200         INTO WLD-TEXTO.
060300 
060400     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
060500  1830-00-LINHA-ERRO-ABERTURA-EXIT.
060600      EXIT.
060700 
060800*------------------------------------------------------------------
060900*1840-00-LINHA-AVISO-SEM-METRICA
061000*REGRA DE RELATORIO: LINHA DE DADO SEM NENHUMA METRICA DE
061100*QUALIDADE RETIDA (DESPREZADA, MAS NAO INTERROMPE O ARQUIVO).
061200*------------------------------------------------------------------
061300 1840-00-LINHA-AVISO-SEM-METRICA SECTION.
061400     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
061500     MOVE    ' AVISO'        TO      WLD-PREFIXO.
061600     STRING  'LINHA SEM DADO DE QUALIDADE - AMOSTRA '
061700             WRD-PARSE-SAMPLE-ID DELIMITED BY SIZE
061800         INTO WLD-TEXTO.
061900 
062000     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
062100  1840-00-LINHA-AVISO-SEM-METRICA-EXIT.
062200      EXIT.
062300 
062400*------------------------------------------------------------------
062500*1850-00-LINHA-AVISO-NAO-CSV
062600*REGRA DE RELATORIO: TOTAL DE ARQUIVOS NAO-CSV IGNORADOS NA
062700*PASTA (EMITIDA UMA VEZ, NA QUEBRA DE CONTROLE DO TIPO).
062800*------------------------------------------------------------------
062900 1850-00-LINHA-AVISO-NAO-CSV SECTION.
063000     IF      WS-QTD-NCSV     GREATER ZERO
063100             MOVE    SPACES  TO      WK2100-LINHA-DETALHE
063200             MOVE    ' AVISO'        TO      WLD-PREFIXO
063300             MOVE    WS-QTD-NCSV     TO      WS-EDICAO
063400             STRING  'ARQUIVOS NAO-CSV IGNORADOS: '
063500                     WS-EDICAO DELIMITED BY SIZE
063600                 INTO WLD-TEXTO
063700             WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE
063800     END-IF.
063900  1850-00-LINHA-AVISO-NAO-CSV-EXIT.
064000      EXIT.
064100 
064200*------------------------------------------------------------------
064300*1900-00-QUEBRA-CONTROLE
064400*REGRA DE RELATORIO: TOTAIS DO TIPO WES NO FIM DO PASSO -
064500*ARQ.PROCESSADOS, NAO-CSV, LINHAS GRAVADAS E DESPREZADAS.
064600*------------------------------------------------------------------
064700 1900-00-QUEBRA-CONTROLE SECTION.
064800     PERFORM 1850-00-LINHA-AVISO-NAO-CSV.
064900 
065000     MOVE    SPACES          TO      WK2100-LINHA-QUEBRA.
065100     MOVE    WS-TIPO-ATUAL   TO      WLQ-TIPO.
065200     MOVE    WS-QTD-PROC     TO      WLQ-PROC.
065300     MOVE    WS-QTD-NCSV     TO      WLQ-NCSV.
065400     MOVE    WS-QTD-GRV      TO      WLQ-GRV.
065500     MOVE    WS-QTD-DESP     TO      WLQ-DESP.
065600 
065700     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-QUEBRA.
065800  1900-00-QUEBRA-CONTROLE-EXIT.
065900      EXIT.
066000 
066100*------------------------------------------------------------------
066200*1950-00-GRAVACAO-CTLARQ
066300*O REGISTRO DE TOTAIS FOI CRIADO PELO GQNB101 - AQUI E LIDO,
066400*SOMADOS OS TOTAIS DO PASSO WES, E REGRAVADO (REWRITE).
066500*------------------------------------------------------------------
066600 1950-00-GRAVACAO-CTLARQ SECTION.
066700     READ    CTLARQ          INTO    WK2199-REG-CTL.
066800 
066900     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
067000 
067100     MOVE    006             TO      WS-PTO-ERRO.
067200 
067300     PERFORM 0340-00-TESTA-FS-CTLARQ.
067400 
067500     MOVE    WS-TIPO-ATUAL   TO      CTL-ULT-TIPO.
067600     ADD     WS-QTD-PROC     TO      CTL-QTD-PROC.
067700     ADD     WS-QTD-NCSV     TO      CTL-QTD-NCSV.
067800     ADD     WS-QTD-GRV      TO      CTL-QTD-GRV.
067900     ADD     WS-QTD-DESP     TO      CTL-QTD-DESP.
068000 
068100     REWRITE REG-CTLARQ      FROM    WK2199-REG-CTL.
068200 
068300     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
068400 
068500     MOVE    007             TO      WS-PTO-ERRO.
068600 
068700     PERFORM 0340-00-TESTA-FS-CTLARQ.
068800  1950-00-GRAVACAO-CTLARQ-EXIT.
068900      EXIT.
069000 
069100*------------------------------------------------------------------
069200*3000-00-PROCED-FINAIS
069300*------------------------------------------------------------------
069400 3000-00-PROCED-FINAIS SECTION.
069500     PERFORM 1900-00-QUEBRA-CONTROLE.
069600 
069700     PERFORM 1950-00-GRAVACAO-CTLARQ.
069800 
069900     CLOSE   LSTARQ
070000             QUALSAI
070100             RUNLOG
070200             CTLARQ.
070300 
070400     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
070500 
070600     MOVE    008             TO      WS-PTO-ERRO.
070700 
070800     PERFORM 0200-00-TESTA-FILE-STATUS.
070900 
071000     PERFORM 3100-00-MONTA-ESTATISTICA.
071100  3000-00-PROCED-FINAIS-EXIT.
071200      EXIT.
071300 
071400*------------------------------------------------------------------
071500*3100-00-MONTA-ESTATISTICA
071600*------------------------------------------------------------------
071700 3100-00-MONTA-ESTATISTICA SECTION.
071800     DISPLAY '******************* GQNB102 ******************'.
071900     DISPLAY '*                                             *'.
072000     DISPLAY '*      ESTATISTICA DE PROCESSAMENTO - WES     *'.
072100     DISPLAY '*                                             *'.
072200     DISPLAY '******************* GQNB102 ******************'.
072300     DISPLAY '*                                             *'.
072400     MOVE    WS-QTD-PROC     TO      WS-EDICAO.
072500     DISPLAY '* ARQUIVOS PROCESSADOS..............: ' WS-EDICAO
072600     ' *'.
072700     MOVE    WS-QTD-NCSV     TO      WS-EDICAO.
072800     DISPLAY '* ARQUIVOS NAO-CSV..................: ' WS-EDICAO
072900     ' *'.
073000     MOVE    WS-QTD-GRV      TO      WS-EDICAO.
073100     DISPLAY '* LINHAS GRAVADAS...................: ' WS-EDICAO
073200     ' *'.
073300     MOVE    WS-QTD-DESP     TO      WS-EDICAO.
073400     DISPLAY '* LINHAS DESPREZADAS................: ' WS-EDICAO
073500     ' *'.
073600     DISPLAY '*                                             *'.
073700     DISPLAY '******************* GQNB102 ******************'.
073800  3100-00-MONTA-ESTATISTICA-EXIT.
073900      EXIT.
074000 
074100*------------------------------------------------------------------
074200*0999-00-ABEND-ARQ
074300*------------------------------------------------------------------
074400 0999-00-ABEND-ARQ SECTION.
074500     MOVE    12              TO      RETURN-CODE.
074600 
074700     DISPLAY '******************* GQNB102 ******************'.
074800     DISPLAY '*                                             *'.
074900     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
075000     DISPLAY '*                                             *'.
075100     DISPLAY '******************* GQNB102 ******************'.
075200     DISPLAY '*                                             *'.
075300     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
075400     WS-DDNAME-ARQ ' *'.
075500     DISPLAY '*                                             *'.
075600     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
075700     '             *'.
075800     DISPLAY '*                                             *'.
075900     DISPLAY '*             PONTO DE ERRO..: ' WS-PTO-ERRO
076000     '             *'.
076100     DISPLAY '*                                             *'.
076200     DISPLAY '******************* GQNB102 ******************'.
076300 
076400     CLOSE   LSTARQ
076500             CSVARQ
076600             QUALSAI
076700             RUNLOG
076800             CTLARQ.
076900 
077000     STOP    RUN.
077100  0999-00-ABEND-ARQ-EXIT.
077200      EXIT.
