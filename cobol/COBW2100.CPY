000100*******************************************************************
000200* COBW2100 - TABELA DE CONFIGURACAO DOS TIPOS DE DADO NGS       
000300*******************************************************************
000400* TABELA CARREGADA POR VALUE/REDEFINES (PADRAO DA CASA) COM AS   
000500* TRES ORIGENS DE TENDENCIA TRATADAS PELO MODULO SIGQN:          
000600*  - WGS (SEQUENCIAMENTO GENOMA COMPLETO) - DELIMITADOR TAB      
000700*  - WES (SEQUENCIAMENTO EXOMA)           - DELIMITADOR TAB      
000800*  - LRS (AMPLICON LONGA LEITURA)         - DELIMITADOR VIRGULA  
000900*******************************************************************
001000 
001100 01  WK2100-TAB-DADOS-VALUE.
001200     05  FILLER              PIC X(030)
001300         VALUE 'WGSTPASTA TREND WGS           '.
001400     05  FILLER              PIC X(030)
001500         VALUE 'WESTPASTA TREND WES           '.
001600     05  FILLER              PIC X(030)
001700         VALUE 'LRSVPASTA AMPLICON LRS        '.
001800 
001900 01  WK2100-TAB-TIPO REDEFINES WK2100-TAB-DADOS-VALUE.
002000     05  WK2100-TIPO-ENTRY   OCCURS 3 TIMES
002100                              INDEXED BY WK2100-IDX.
002200         10  WK2100-COD      PIC X(03).
002300             88  WK2100-E-WGS         VALUE 'WGS'.
002400             88  WK2100-E-WES         VALUE 'WES'.
002500             88  WK2100-E-LRS         VALUE 'LRS'.
002600         10  WK2100-DELIM-COD PIC X(01).
002700             88  WK2100-DELIM-TAB     VALUE 'T'.
002800             88  WK2100-DELIM-VIRG    VALUE 'V'.
002900         10  WK2100-PASTA    PIC X(20).
003000         10  FILLER          PIC X(06).
