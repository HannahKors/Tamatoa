000100*******************************************************************
000200* COBO2100 - REGISTRO DE SAIDA DO ARQ. DE INDICADORES (LRECL=300)
000300*******************************************************************
000400* UM REGISTRO POR PAR CHAVE/VALOR DE QUALIDADE RETIDO NA LINHA   
000500* DE DADOS DO ARQUIVO DE TENDENCIA (WGS/WES/LRS).                
000600*******************************************************************
000700 
000800 01  WK2100-REG-QUALSAI.
000900     05  QSAI-ARQ-NOME       PIC X(60).
001000     05  QSAI-TIPO-NGS       PIC X(03).
001100     05  QSAI-SAMPLE-ID      PIC X(30).
001200     05  QSAI-EXPERIMENTO    PIC X(40).
001300     05  QSAI-DATA-ANALISE   PIC X(10).
001400     05  QSAI-MET-CHAVE      PIC X(60).
001500     05  QSAI-MET-VALOR      PIC X(80).
001600     05  FILLER              PIC X(17).
