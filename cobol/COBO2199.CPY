000100*******************************************************************
000200* COBO2199 - REGISTRO DE CONTROLE ACUMULADO ENTRE OS PROGRAMAS   
000300*******************************************************************
000400* GRAVADO PELO GQNB101 (WGS), ATUALIZADO PELO GQNB102 (WES) E    
000500* PELO GQNB103 (LRS), QUE IMPRIME O TOTAL GERAL DO JOB (LRECL=40)
000600*******************************************************************
000700 
000800 01  WK2199-REG-CTL.
000900     05  CTL-ULT-TIPO        PIC X(03).
001000     05  CTL-QTD-PROC        PIC S9(05)      COMP-3.
001100     05  CTL-QTD-NCSV        PIC S9(05)      COMP-3.
001200     05  CTL-QTD-GRV         PIC S9(07)      COMP-3.
001300     05  CTL-QTD-DESP        PIC S9(07)      COMP-3.
001400     05  FILLER              PIC X(23).
