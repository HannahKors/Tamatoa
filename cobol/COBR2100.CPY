000100*******************************************************************
000200* COBR2100 - LINHAS DO RELATORIO/LOG DE PROCESSAMENTO (LRECL=133)
000300*******************************************************************
000400* PADRAO DE RELATORIO DA CASA (COL.1 = CONTROLE DE FORMULARIO,   
000500* CABECALHO/DETALHE/RODAPE) REAPROVEITADO PARA O LOG DE AUDITORIA
000600*******************************************************************
000700 
000800 01  WK2100-LINHA-BANNER.
000900     05  WLB-CTRL            PIC X(01) VALUE SPACE.
001000     05  WLB-TEXTO           PIC X(120) VALUE SPACES.
001100     05  FILLER              PIC X(12) VALUE SPACES.
001200 
001300 01  WK2100-LINHA-DETALHE.
001400     05  WLD-CTRL            PIC X(01) VALUE SPACE.
001500     05  WLD-PREFIXO         PIC X(11) VALUE SPACES.
001600     05  WLD-TEXTO           PIC X(109) VALUE SPACES.
001700     05  FILLER              PIC X(12) VALUE SPACES.
001800 
001900 01  WK2100-LINHA-QUEBRA.
002000     05  WLQ-CTRL            PIC X(01) VALUE SPACE.
002100     05  FILLER              PIC X(10)
002200                             VALUE 'TOTAIS...:'.
002300     05  WLQ-TIPO            PIC X(03) VALUE SPACES.
002400     05  FILLER              PIC X(02) VALUE SPACES.
002500     05  FILLER              PIC X(15)
002600                             VALUE 'ARQ.PROCESS..: '.
002700     05  WLQ-PROC            PIC ZZ.ZZ9.
002800     05  FILLER              PIC X(02) VALUE SPACES.
002900     05  FILLER              PIC X(15)
003000                             VALUE 'ARQ.NAO-CSV..: '.
003100     05  WLQ-NCSV            PIC ZZ.ZZ9.
003200     05  FILLER              PIC X(02) VALUE SPACES.
003300     05  FILLER              PIC X(15)
003400                             VALUE 'LIN.GRAVADAS.: '.
003500     05  WLQ-GRV             PIC ZZZ.ZZ9.
003600     05  FILLER              PIC X(02) VALUE SPACES.
003700     05  FILLER              PIC X(15)
003800                             VALUE 'LIN.DESPREZ..: '.
003900     05  WLQ-DESP            PIC ZZZ.ZZ9.
004000     05  FILLER              PIC X(25) VALUE SPACES.
004100 
004200 01  WK2100-LINHA-GRANDE-TOTAL.
004300     05  WLG-CTRL            PIC X(01) VALUE SPACE.
004400     05  FILLER              PIC X(14)
004500                             VALUE 'TOTAL DO JOB..'.
004600     05  FILLER              PIC X(02) VALUE SPACES.
004700     05  FILLER              PIC X(15)
004800                             VALUE 'ARQ.PROCESS..: '.
004900     05  WLG-PROC            PIC ZZ.ZZ9.
005000     05  FILLER              PIC X(02) VALUE SPACES.
005100     05  FILLER              PIC X(15)
005200                             VALUE 'ARQ.NAO-CSV..: '.
005300     05  WLG-NCSV            PIC ZZ.ZZ9.
005400     05  FILLER              PIC X(02) VALUE SPACES.
005500     05  FILLER              PIC X(15)
005600                             VALUE 'LIN.GRAVADAS.: '.
005700     05  WLG-GRV             PIC ZZZ.ZZ9.
005800     05  FILLER              PIC X(02) VALUE SPACES.
005900     05  FILLER              PIC X(15)
006000                             VALUE 'LIN.DESPREZ..: '.
006100     05  WLG-DESP            PIC ZZZ.ZZ9.
006200     05  FILLER              PIC X(24) VALUE SPACES.
