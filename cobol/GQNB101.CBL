000100 IDENTIFICATION              DIVISION.
000200 PROGRAM-ID.                 GQNB101.
000300 AUTHOR.                     M.C.SANTANA.
000400 INSTALLATION.                NUCLEO DE PROCESSAMENTO DE DADOS -
000500                              SIGQN.
000600 DATE-WRITTEN.                20/03/1991.
000700 DATE-COMPILED.
000800 SECURITY.                    USO RESTRITO AO NUCLEO DE
000900                              PROCESSAMENTO DE DADOS - SIGQN.
001000 
001100*------------------------------------------------------------------
001200* GQNB101 - PROCESSAMENTO DOS ARQUIVOS DE TENDENCIA WGS
001300* (WHOLE GENOME SEQUENCING) DO SISTEMA DE INDICADORES DE
001400* QUALIDADE DE SEQUENCIAMENTO (SIGQN).
001500*------------------------------------------------------------------
001600* LE A LISTA DE ARQUIVOS DA PASTA WGS (LSTARQ, GERADA POR ETAPA
001700* ANTERIOR DO JOB DE LISTAGEM DE DIRETORIO), SELECIONA OS QUE
001800* TERMINAM EM '.CSV', CHAMA A SUB-ROTINA GQNB110 PARA ANALISAR
001900* CABECALHO E LINHAS DE DADOS DE CADA ARQUIVO, GRAVA AS METRICAS
002000* RETIDAS NO ARQUIVO DE SAIDA QUALSAI E REGISTRA O ANDAMENTO NO
002100* LOG DE PROCESSAMENTO RUNLOG.  E O PRIMEIRO PASSO DO JOB SIGQN
002200* (ORDEM FIXA WGS/GQNB101, WES/GQNB102, LRS/GQNB103) E POR ISSO
002300* CRIA (OPEN OUTPUT) O ARQUIVO DE TOTAIS DE CONTROLE CTLARQ, QUE
002400* OS DOIS PASSOS SEGUINTES ATUALIZAM.
002500*------------------------------------------------------------------
002600* HISTORICO DE ALTERACOES
002700*------------------------------------------------------------------
002800* 20/03/91  MCS  SIGQN001 VERSAO INICIAL DO PROGRAMA             101-0010 
002900* 02/04/91  MCS  SIGQN002 AJUSTE MASCARA CAMPO WS-EDICAO         101-0020 
003000* 18/07/91  JCF  SIGQN005 INCLUIDA CONTAGEM DE NAO-CSV           101-0030 
003100* 30/11/91  JCF  SIGQN007 CORRIGIDO TESTE DE FS DA CSVARQ        101-0040 
003200* 14/02/92  MCS  SIGQN010 INCLUIDA LINHA BANNER NO RUNLOG        101-0050 
003300* 09/09/92  RPZ  SIGQN013 INCLUIDO CONTROLE DE ARQ.VAZIO         101-0060 
003400* 21/01/93  RPZ  SIGQN015 PASTA/DELIMITADOR VIA COBW2100         101-0070 
003500* 11/06/94  MCS  SIGQN019 ABERTURA DINAMICA DE CSVARQ            101-0080 
003600* 03/03/95  JCF  SIGQN023 LINHA DE SUCESSO POR AMOSTRA           101-0090 
003700* 27/10/96  RPZ  SIGQN028 AJUSTE QUEBRA DE CONTROLE FINAL        101-0100 
003800* 15/05/97  DLV  SIGQN034 REVISAO GERAL - PADRAO SIGQN           101-0110 
003900* 30/09/98  DLV  SIGQN041 VIRADA DO SECULO - CAMPOS DATA         101-0120 
004000* 19/01/99  DLV  SIGQN042 TESTE COMPLEMENTAR ANO 2000            101-0130 
004100* 08/08/00  MCS  SIGQN057 AJUSTE LEITURA ARQ.HEADER-ONLY         101-0140 
004200* 12/12/01  JCF  SIGQN078 AVISO SEM DADO PADRONIZADO             101-0150 
004300* 26/03/03  RPZ  SIGQN096 REVISAO PONTOS DE ERRO/DDNAME          101-0160 
004400 
004500 ENVIRONMENT                 DIVISION.
004600 CONFIGURATION               SECTION.
004700 SOURCE-COMPUTER.             IBM-4381.
004800 OBJECT-COMPUTER.             IBM-4381.
004900 SPECIAL-NAMES.               C01 IS TOP-OF-FORM.
005000 
005100 INPUT-OUTPUT                 SECTION.
005200 FILE-CONTROL.
005300 
005400* LSTARQ - LISTA DE ARQUIVOS DA PASTA WGS (ETAPA ANTERIOR DO JOB)
005500     SELECT  LSTARQ  ASSIGN  TO  UT-S-LSTARQ
005600             FILE STATUS IS WS-FS-LSTARQ.
005700 
005800* CSVARQ - UM ARQUIVO CSV WGS POR VEZ (ABERTURA DINAMICA)
005900     SELECT  CSVARQ  ASSIGN  TO  DYNAMIC WS-NOME-CSVARQ
006000             FILE STATUS IS WS-FS-CSVARQ.
006100 
006200* QUALSAI - ARQUIVO DE SAIDA DE DADOS DE QUALIDADE (GRAVADO PELO
006300* GQNB101, ATUALIZADO PELO GQNB102 E GQNB103 - OPEN EXTEND)
006400     SELECT  QUALSAI  ASSIGN  TO  UT-S-QUALSAI
006500             FILE STATUS IS WS-FS-QUALSAI.
006600 
006700* RUNLOG - LOG/RELATORIO DE AUDITORIA DO JOB (OPEN EXTEND NOS
006800* PASSOS SEGUINTES)
006900     SELECT  RUNLOG  ASSIGN  TO  UT-S-RUNLOG
007000             FILE STATUS IS WS-FS-RUNLOG.
007100 
007200* CTLARQ - TOTAIS DE CONTROLE DO JOB (CRIADO AQUI, ATUALIZADO
007300* PELO GQNB102 E PELO GQNB103)
007400     SELECT  CTLARQ  ASSIGN  TO  UT-S-CTLARQ
007500             FILE STATUS IS WS-FS-CTLARQ.
007600 
007700 FILE                         SECTION.
007800 
007900 FD  LSTARQ
008000     LABEL RECORDS ARE STANDARD.
008100 01  REG-LSTARQ                 PIC X(100).
008200 
008300 FD  CSVARQ
008400     LABEL RECORDS ARE STANDARD.
008500 01  REG-CSVARQ                 PIC X(1000).
008600 
008700 FD  QUALSAI
008800     LABEL RECORDS ARE STANDARD.
008900 01  REG-QUALSAI                PIC X(300).
009000 
009100 FD  RUNLOG
009200     LABEL RECORDS ARE STANDARD.
009300 01  REG-RUNLOG                 PIC X(133).
009400 
009500 FD  CTLARQ
009600     LABEL RECORDS ARE STANDARD.
009700 01  REG-CTLARQ                 PIC X(040).
009800 
009900 WORKING-STORAGE              SECTION.
010000 
010100*------------------------------------------------------------------
010200* FILE STATUS - UM POR ARQUIVO DO PROGRAMA
010300*------------------------------------------------------------------
010400 01      WS-FS-LSTARQ        PIC     9(002) VALUE ZEROS.
010500 01      WS-FS-CSVARQ        PIC     9(002) VALUE ZEROS.
010600 01      WS-FS-QUALSAI       PIC     9(002) VALUE ZEROS.
010700 01      WS-FS-RUNLOG        PIC     9(002) VALUE ZEROS.
010800 01      WS-FS-CTLARQ        PIC     9(002) VALUE ZEROS.
010900 
011000*------------------------------------------------------------------
011100* CONTADORES DO PASSO WGS - CONFORME LAYOUT COBO2199
011200*------------------------------------------------------------------
011300 01      WS-LID-LSTARQ       PIC S9(005)     COMP-3 VALUE ZERO.
011400 01      WS-QTD-PROC         PIC S9(005)     COMP-3 VALUE ZERO.
011500 01      WS-QTD-NCSV         PIC S9(005)     COMP-3 VALUE ZERO.
011600 01      WS-QTD-GRV          PIC S9(007)     COMP-3 VALUE ZERO.
011700 01      WS-QTD-DESP         PIC S9(007)     COMP-3 VALUE ZERO.
011800 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
011900 
012000*------------------------------------------------------------------
012100* VARIAVEIS PARA TRATAMENTO DE ABEND
012200*------------------------------------------------------------------
012300 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
012400 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
012500 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
012600 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
012700 
012800*------------------------------------------------------------------
012900* CHAVEAMENTO DA PASTA/ARQUIVO CORRENTE
013000*------------------------------------------------------------------
013100 01      WS-STATUS-PASTA     PIC     X(001) VALUE 'S'.
013200         88  WS-PASTA-OK             VALUE 'S'.
013300         88  WS-PASTA-INVALIDA       VALUE 'N'.
013400 01      WS-NOME-CSVARQ      PIC     X(060) VALUE SPACES.
013500 01      WS-NOME-CSVARQ-R    REDEFINES WS-NOME-CSVARQ.
013600         05  WS-NOME-1O-CAR  PIC     X(001).
013700         05  FILLER          PIC     X(055).
013800         05  WS-NOME-EXT     PIC     X(004).
013900 01      WS-CSV-VALIDO       PIC     X(001) VALUE 'N'.
014000         88  WS-CSV-E-VALIDO         VALUE 'S'.
014100 01      WS-NOME-EXT-MAI     PIC     X(004) VALUE SPACES.
014200 
014300*------------------------------------------------------------------
014400* AREA DE MONTAGEM DE LINHA DO RUNLOG (PREFIXO + TEXTO)
014500*------------------------------------------------------------------
014600 01      WS-MSG-BUILD        PIC     X(080) VALUE SPACES.
014700 01      WS-MSG-BUILD-R      REDEFINES WS-MSG-BUILD.
014800         05  WS-MSG-TIPO     PIC     X(003).
014900         05  FILLER          PIC     X(002).
015000         05  WS-MSG-RESTO    PIC     X(075).
015100 
015200*------------------------------------------------------------------
015300* CHAMADA DA SUB-ROTINA DE ANALISE DE LINHA CSV
015400*------------------------------------------------------------------
015500 01      WS-GQNB110          PIC     X(008) VALUE 'GQNB110'.
015600 
015700*------------------------------------------------------------------
015800* INPUT..: LSTARQ - LISTA DE ARQUIVOS DA PASTA   LRECL = 100
015900*------------------------------------------------------------------
016000         COPY    COBI2100.
016100 
016200*------------------------------------------------------------------
016300* TABELA DE CONFIGURACAO POR TIPO DE SEQUENCIAMENTO
016400*------------------------------------------------------------------
016500         COPY    COBW2100.
016600 
016700*------------------------------------------------------------------
016800* OUTPUT.: QUALSAI - DADO DE QUALIDADE            LRECL = 300
016900*------------------------------------------------------------------
017000         COPY    COBO2100.
017100 
017200*------------------------------------------------------------------
017300* OUTPUT/UPDATE: CTLARQ - TOTAIS DE CONTROLE       LRECL = 040
017400*------------------------------------------------------------------
017500         COPY    COBO2199.
017600 
017700*------------------------------------------------------------------
017800* LINHAS DE IMPRESSAO DO LOG DE PROCESSAMENTO      LRECL = 133
017900*------------------------------------------------------------------
018000         COPY    COBR2100.
018100 
018200*------------------------------------------------------------------
018300* AREA DE COMUNICACAO COM A SUB-ROTINA GQNB110
018400*------------------------------------------------------------------
018500         COPY    RUCWS110.
018600 LINKAGE                      SECTION.
018700 
018800*******************************************************************
018900 PROCEDURE                    DIVISION.
019000*******************************************************************
019100 
019200     PERFORM 0100-00-PROCED-INICIAIS.
019300 
019400     PERFORM 1000-00-PROCED-PRINCIPAIS
019500       UNTIL WS-FS-LSTARQ EQUAL 10
019600          OR WS-PASTA-INVALIDA.
019700 
019800     PERFORM 3000-00-PROCED-FINAIS.
019900 
020000     GOBACK.
020100 
020200*------------------------------------------------------------------
020300*0100-00-PROCED-INICIAIS
020400*------------------------------------------------------------------
020500 0100-00-PROCED-INICIAIS SECTION.
020600     OPEN    INPUT   LSTARQ
020700             OUTPUT  QUALSAI
020800                     RUNLOG
020900                     CTLARQ.
021000 
021100     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
021200 
021300     MOVE    001             TO      WS-PTO-ERRO.
021400 
021500     PERFORM 0200-00-TESTA-FILE-STATUS.
021600 
021700     PERFORM 0150-00-CARREGA-CONFIG-TIPO.
021800 
021900     PERFORM 1700-00-LINHA-BANNER-INICIO.
022000 
022100     PERFORM 0500-00-LEITURA-LSTARQ.
022200 
022300     IF      WS-FS-LSTARQ    EQUAL   10
022400             PERFORM 1800-00-LINHA-ERRO-PASTA-VAZIA
022500     END-IF.
022600  0100-00-PROCED-INICIAIS-EXIT.
022700      EXIT.
022800 
022900*------------------------------------------------------------------
023000*0150-00-CARREGA-CONFIG-TIPO
023100*BUSCA NA TABELA COBW2100 A ENTRADA DO TIPO WGS E EXTRAI O
023200*DELIMITADOR DE CAMPO E A DESCRICAO DA PASTA DE ORIGEM.
023300*------------------------------------------------------------------
023400 0150-00-CARREGA-CONFIG-TIPO SECTION.
023500     MOVE    'WGS'           TO      WS-TIPO-ATUAL.
023600 
023700     SET     WK2100-IDX      TO      1.
023800 
023900     PERFORM 0160-00-ACHA-CONFIG-TIPO
024000       UNTIL WK2100-IDX GREATER 3
024100          OR WK2100-COD (WK2100-IDX) EQUAL WS-TIPO-ATUAL.
024200 
024300     MOVE    WK2100-PASTA (WK2100-IDX)
024400                             TO      WS-PASTA-DESC.
024500 
024600     EVALUATE TRUE
024700         WHEN WK2100-DELIM-TAB (WK2100-IDX)
024800              MOVE   X'09'   TO      WS-DELIM-ATUAL
024900         WHEN WK2100-DELIM-VIRG (WK2100-IDX)
025000              MOVE   ','     TO      WS-DELIM-ATUAL
025100     END-EVALUATE.
025200  0150-00-CARREGA-CONFIG-TIPO-EXIT.
025300      EXIT.
025400 0160-00-ACHA-CONFIG-TIPO SECTION.
025500     IF      WK2100-COD (WK2100-IDX) NOT EQUAL WS-TIPO-ATUAL
025600             SET     WK2100-IDX      UP BY 1
025700     END-IF.
025800  0160-00-ACHA-CONFIG-TIPO-EXIT.
025900      EXIT.
026000 
026100*------------------------------------------------------------------
026200*0200-00-TESTA-FILE-STATUS
026300*------------------------------------------------------------------
026400 0200-00-TESTA-FILE-STATUS SECTION.
026500     PERFORM 0320-00-TESTA-FS-QUALSAI.
026600 
026700     PERFORM 0330-00-TESTA-FS-RUNLOG.
026800 
026900     PERFORM 0340-00-TESTA-FS-CTLARQ.
027000  0200-00-TESTA-FILE-STATUS-EXIT.
027100      EXIT.
027200 0300-00-TESTA-FS-LSTARQ SECTION.
027300     IF      WS-FS-LSTARQ NOT EQUAL 00 AND 10
027400             MOVE 'LSTARQ'   TO      WS-DDNAME-ARQ
027500             MOVE  WS-FS-LSTARQ
027600                             TO      WS-FS-ARQ
027700             PERFORM         1810-00-LINHA-ERRO-PASTA-INVALIDA
027800     END-IF.
027900  0300-00-TESTA-FS-LSTARQ-EXIT.
028000      EXIT.
028100 0310-00-TESTA-FS-CSVARQ SECTION.
028200     IF      WS-FS-CSVARQ NOT EQUAL 00 AND 10
028300             MOVE 'CSVARQ'   TO      WS-DDNAME-ARQ
028400             MOVE  WS-FS-CSVARQ
028500                             TO      WS-FS-ARQ
028600             PERFORM         1830-00-LINHA-ERRO-ABERTURA
028700     END-IF.
028800  0310-00-TESTA-FS-CSVARQ-EXIT.
028900      EXIT.
029000 0320-00-TESTA-FS-QUALSAI SECTION.
029100     IF      WS-FS-QUALSAI NOT EQUAL 00
029200             MOVE 'QUALSAI'  TO      WS-DDNAME-ARQ
029300             MOVE  WS-FS-QUALSAI
029400                             TO      WS-FS-ARQ
029500             PERFORM         0999-00-ABEND-ARQ
029600     END-IF.
029700  0320-00-TESTA-FS-QUALSAI-EXIT.
029800      EXIT.
029900 0330-00-TESTA-FS-RUNLOG SECTION.
030000     IF      WS-FS-RUNLOG NOT EQUAL 00
030100             MOVE 'RUNLOG'   TO      WS-DDNAME-ARQ
030200             MOVE  WS-FS-RUNLOG
030300                             TO      WS-FS-ARQ
030400             PERFORM         0999-00-ABEND-ARQ
030500     END-IF.
030600  0330-00-TESTA-FS-RUNLOG-EXIT.
030700      EXIT.
030800 0340-00-TESTA-FS-CTLARQ SECTION.
030900     IF      WS-FS-CTLARQ NOT EQUAL 00
031000             MOVE 'CTLARQ'   TO      WS-DDNAME-ARQ
031100             MOVE  WS-FS-CTLARQ
031200                             TO      WS-FS-ARQ
031300             PERFORM         0999-00-ABEND-ARQ
031400     END-IF.
031500  0340-00-TESTA-FS-CTLARQ-EXIT.
031600      EXIT.
031700 
031800*------------------------------------------------------------------
031900*0500-00-LEITURA-LSTARQ
032000*------------------------------------------------------------------
032100 0500-00-LEITURA-LSTARQ SECTION.
032200     READ    LSTARQ          INTO    WK2100-REG-LST.
032300 
032400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
032500 
032600     MOVE    002             TO      WS-PTO-ERRO.
032700 
032800     PERFORM 0300-00-TESTA-FS-LSTARQ.
032900 
033000     IF      WS-FS-LSTARQ    EQUAL   00
033100             ADD 001         TO      WS-LID-LSTARQ
033200     END-IF.
033300  0500-00-LEITURA-LSTARQ-EXIT.
033400      EXIT.
033500 
033600*------------------------------------------------------------------
033700*1000-00-PROCED-PRINCIPAIS
033800*UMA ENTRADA DA LISTA DE ARQUIVOS POR CHAMADA - IGNORA LINHA
033900*EM BRANCO, SEPARA OS QUE TERMINAM EM '.CSV' DOS DEMAIS.
034000*------------------------------------------------------------------
034100 1000-00-PROCED-PRINCIPAIS SECTION.
034200     MOVE    WK2100-LST-NOME TO      WS-NOME-CSVARQ.
034300 
034400     IF      WS-NOME-1O-CAR  NOT EQUAL SPACE
034500             PERFORM 1100-00-TESTA-EXTENSAO-CSV
034600             IF      WS-CSV-E-VALIDO
034700                     PERFORM 1200-00-PROCESSA-ARQUIVO-CSV
034800             ELSE
034900                     ADD     001     TO      WS-QTD-NCSV
035000             END-IF
035100     END-IF.
035200 
035300     PERFORM 0500-00-LEITURA-LSTARQ.
035400  1000-00-PROCED-PRINCIPAIS-EXIT.
035500      EXIT.
035600 
035700*------------------------------------------------------------------
035800*1100-00-TESTA-EXTENSAO-CSV
035900*ACEITA SO ARQUIVO REGULAR CUJO NOME TERMINE EM '.CSV',
036000*SEM DISTINGUIR MAIUSCULA DE MINUSCULA (REGRA DO PASSO 2).
036100*------------------------------------------------------------------
036200 1100-00-TESTA-EXTENSAO-CSV SECTION.
036300     MOVE    'N'             TO      WS-CSV-VALIDO.
036400 
036500     MOVE    WS-NOME-EXT     TO      WS-NOME-EXT-MAI.
036600 
036700     INSPECT WS-NOME-EXT-MAI
036800             CONVERTING 'csv' TO 'CSV'.
036900 
037000     IF      WS-NOME-EXT-MAI EQUAL   '.CSV'
037100             MOVE    'S'     TO      WS-CSV-VALIDO
037200     END-IF.
037300  1100-00-TESTA-EXTENSAO-CSV-EXIT.
037400      EXIT.
037500 
037600*------------------------------------------------------------------
037700*1200-00-PROCESSA-ARQUIVO-CSV
037800*ABRE O ARQUIVO CSV CORRENTE, ANALISA CABECALHO E LINHAS DE
037900*DADO VIA GQNB110, GRAVA AS METRICAS RETIDAS EM QUALSAI.
038000*------------------------------------------------------------------
038100 1200-00-PROCESSA-ARQUIVO-CSV SECTION.
038200     OPEN    INPUT   CSVARQ.
038300 
038400     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
038500 
038600     MOVE    003             TO      WS-PTO-ERRO.
038700 
038800     PERFORM 0310-00-TESTA-FS-CSVARQ.
038900 
039000     IF      WS-FS-CSVARQ    EQUAL   00
039100             ADD     001     TO      WS-QTD-PROC
039200             PERFORM 1210-00-INICIA-PARSE
039300             PERFORM 1250-00-LEITURA-CSVARQ
039400             IF      WS-FS-CSVARQ EQUAL 10
039500                     PERFORM 1820-00-LINHA-ERRO-SEM-DADO
039600             ELSE
039700                     PERFORM 1300-00-TRATA-CABECALHO
039800                     PERFORM 1250-00-LEITURA-CSVARQ
039900                     PERFORM 1400-00-PROCESSA-LINHA-DADO
040000                       UNTIL WS-FS-CSVARQ EQUAL 10
040100             END-IF
040200             CLOSE   CSVARQ
040300     END-IF.
040400  1200-00-PROCESSA-ARQUIVO-CSV-EXIT.
040500      EXIT.
040600 1210-00-INICIA-PARSE SECTION.
040700     MOVE    'S'             TO      WRD-PARSE-CODOPE.
040800     MOVE    WS-TIPO-ATUAL   TO      WRD-PARSE-TIPO.
040900     MOVE    WS-DELIM-ATUAL  TO      WRD-PARSE-DELIM.
041000     MOVE    WS-NOME-CSVARQ  TO      WRD-PARSE-ARQ-NOME.
041100     MOVE    00              TO      WRD-PARSE-CODRET.
041200 
041300     CALL    WS-GQNB110      USING   WRD-PARSE-GRUPO
041400     END-CALL.
041500  1210-00-INICIA-PARSE-EXIT.
041600      EXIT.
041700 
041800*------------------------------------------------------------------
041900*1250-00-LEITURA-CSVARQ
042000*------------------------------------------------------------------
042100 1250-00-LEITURA-CSVARQ SECTION.
042200     READ    CSVARQ          INTO    WRD-PARSE-LINHA.
042300 
042400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
042500 
042600     MOVE    004             TO      WS-PTO-ERRO.
042700 
042800     PERFORM 0310-00-TESTA-FS-CSVARQ.
042900  1250-00-LEITURA-CSVARQ-EXIT.
043000      EXIT.
043100 1300-00-TRATA-CABECALHO SECTION.
043200     MOVE    'H'             TO      WRD-PARSE-CODOPE.
043300     MOVE    00              TO      WRD-PARSE-CODRET.
043400 
043500     CALL    WS-GQNB110      USING   WRD-PARSE-GRUPO
043600     END-CALL.
043700  1300-00-TRATA-CABECALHO-EXIT.
043800      EXIT.
043900 
044000*------------------------------------------------------------------
044100*1400-00-PROCESSA-LINHA-DADO
044200*UMA LINHA DE DADO POR CHAMADA - CLASSIFICA, GRAVA AS
044300*METRICAS RETIDAS OU REGISTRA AVISO DE LINHA SEM METRICA.
044400*------------------------------------------------------------------
044500 1400-00-PROCESSA-LINHA-DADO SECTION.
044600     MOVE    'D'             TO      WRD-PARSE-CODOPE.
044700     MOVE    00              TO      WRD-PARSE-CODRET.
044800 
044900     CALL    WS-GQNB110      USING   WRD-PARSE-GRUPO
045000     END-CALL.
045100 
045200     IF      WRD-PARSE-SEM-DADO
045300             ADD     001     TO      WS-QTD-DESP
045400             PERFORM 1840-00-LINHA-AVISO-SEM-METRICA
045500     ELSE
045600             PERFORM 1500-00-GRAVACAO-QUALSAI
045700             PERFORM 1750-00-LINHA-SUCESSO
045800     END-IF.
045900 
046000     PERFORM 1250-00-LEITURA-CSVARQ.
046100  1400-00-PROCESSA-LINHA-DADO-EXIT.
046200      EXIT.
046300 
046400*------------------------------------------------------------------
046500*1500-00-GRAVACAO-QUALSAI
046600*UM REGISTRO QUALSAI POR PAR CHAVE/VALOR DE METRICA RETIDO.
046700*------------------------------------------------------------------
046800 1500-00-GRAVACAO-QUALSAI SECTION.
046900     PERFORM 1550-00-GRAVACAO-QUALSAI-1REG
047000       VARYING WRD-PARSE-IDX FROM 1 BY 1
047100       UNTIL WRD-PARSE-IDX GREATER WRD-PARSE-QTD-MET.
047200  1500-00-GRAVACAO-QUALSAI-EXIT.
047300      EXIT.
047400 1550-00-GRAVACAO-QUALSAI-1REG SECTION.
047500     MOVE    WS-NOME-CSVARQ  TO      QSAI-ARQ-NOME.
047600     MOVE    WS-TIPO-ATUAL   TO      QSAI-TIPO-NGS.
047700     MOVE    WRD-PARSE-SAMPLE-ID
047800                             TO      QSAI-SAMPLE-ID.
047900     MOVE    WRD-PARSE-EXPERIMENTO
048000                             TO      QSAI-EXPERIMENTO.
048100     MOVE    WRD-PARSE-DATA-ANALISE
048200                             TO      QSAI-DATA-ANALISE.
048300     MOVE    WRD-PARSE-MET-CHAVE (WRD-PARSE-IDX)
048400                             TO      QSAI-MET-CHAVE.
048500     MOVE    WRD-PARSE-MET-VALOR (WRD-PARSE-IDX)
048600                             TO      QSAI-MET-VALOR.
048700 
048800     WRITE   REG-QUALSAI     FROM    WK2100-REG-QUALSAI.
048900 
049000     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
049100 
049200     MOVE    005             TO      WS-PTO-ERRO.
049300 
049400     PERFORM 0320-00-TESTA-FS-QUALSAI.
049500 
049600     ADD     001             TO      WS-QTD-GRV.
049700  1550-00-GRAVACAO-QUALSAI-1REG-EXIT.
049800      EXIT.
049900 
050000*------------------------------------------------------------------
050100*1700-00-LINHA-BANNER-INICIO
050200*ANUNCIA NO RUNLOG O INICIO DO PROCESSAMENTO DO TIPO WGS.
050300*------------------------------------------------------------------
050400 1700-00-LINHA-BANNER-INICIO SECTION.
050500     MOVE    SPACES          TO      WK2100-LINHA-BANNER.
050600     MOVE    TOP-OF-FORM     TO      WLB-CTRL.
050700     STRING  'INICIO DO PROCESSAMENTO - TIPO '
050800             WS-TIPO-ATUAL DELIMITED BY SIZE
050900             ' - '         DELIMITED BY SIZE
051000             WS-PASTA-DESC DELIMITED BY SIZE
051100         INTO WLB-TEXTO.
051200 
051300     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-BANNER.
051400  1700-00-LINHA-BANNER-INICIO-EXIT.
051500      EXIT.
051600 
051700*------------------------------------------------------------------
051800*1750-00-LINHA-SUCESSO
051900*REGRA DE RELATORIO: UMA LINHA POR LINHA DE DADO GRAVADA COM
052000*SUCESSO, NOMEANDO SAMPLE-ID E TIPO DE SEQUENCIAMENTO.
052100*------------------------------------------------------------------
052200 1750-00-LINHA-SUCESSO SECTION.
052300     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
052400     MOVE    '  OK '         TO      WLD-PREFIXO.
052500     MOVE    WS-TIPO-ATUAL   TO      WS-MSG-TIPO.
052600     STRING  'GRAVADO - AMOSTRA '
052700             WRD-PARSE-SAMPLE-ID DELIMITED BY SIZE
052800             ' - TIPO '    DELIMITED BY SIZE
052900             WS-TIPO-ATUAL DELIMITED BY SIZE
053000         INTO WLD-TEXTO.
053100 
053200     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
053300  1750-00-LINHA-SUCESSO-EXIT.
053400      EXIT.
053500 
053600*------------------------------------------------------------------
053700*1800-00-LINHA-ERRO-PASTA-VAZIA
053800*REGRA DE RELATORIO: PASTA/LISTA SEM NENHUM ARQUIVO.
053900*------------------------------------------------------------------
054000 1800-00-LINHA-ERRO-PASTA-VAZIA SECTION.
054100     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
054200     MOVE    ' ERRO '        TO      WLD-PREFIXO.
054300     STRING  'THE DIRECTORY IS EMPTY: '
054400             WS-PASTA-DESC DELIMITED BY SIZE
054500         INTO WLD-TEXTO.
054600 
054700     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
054800 
054900     MOVE    'N'             TO      WS-STATUS-PASTA.
055000  1800-00-LINHA-ERRO-PASTA-VAZIA-EXIT.
055100      EXIT.
055200 
055300*------------------------------------------------------------------
055400*1810-00-LINHA-ERRO-PASTA-INVALIDA
055500*REGRA DE RELATORIO: LISTA DE ARQUIVOS NAO PODE SER ABERTA -
055600*EQUIVALE A PASTA DE ORIGEM INEXISTENTE.
055700*------------------------------------------------------------------
055800 1810-00-LINHA-ERRO-PASTA-INVALIDA SECTION.
055900     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
056000     MOVE    ' ERRO '        TO      WLD-PREFIXO.
056100     STRING  'INVALID DIRECTORY: '
056200             WS-PASTA-DESC DELIMITED BY SIZE
056300         INTO WLD-TEXTO.
056400 
056500     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
056600 
056700     MOVE    'N'             TO      WS-STATUS-PASTA.
056800  1810-00-LINHA-ERRO-PASTA-INVALIDA-EXIT.
056900      EXIT.
057000 
057100*------------------------------------------------------------------
057200*1820-00-LINHA-ERRO-SEM-DADO
057300*REGRA DE RELATORIO: ARQUIVO CSV SEM NENHUMA LINHA DE DADO
057400*(VAZIO OU SO COM CABECALHO).
057500*------------------------------------------------------------------
057600 1820-00-LINHA-ERRO-SEM-DADO SECTION.
057700     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
057800     MOVE    ' ERRO '        TO      WLD-PREFIXO.
057900     STRING  'NO VALID DATA FOUND IN FILE - '
058000             WS-NOME-CSVARQ DELIMITED BY SIZE
058100         INTO WLD-TEXTO.
058200 
058300     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
058400  1820-00-LINHA-ERRO-SEM-DADO-EXIT.
058500      EXIT.
058600 
058700*------------------------------------------------------------------
058800*1830-00-LINHA-ERRO-ABERTURA
058900*REGRA DE RELATORIO: ARQUIVO CSV NAO PODE SER ABERTO OU LIDO -
059000*ERRO DE UM ARQUIVO NAO INTERROMPE OS DEMAIS DA PASTA.
059100*------------------------------------------------------------------
059200 1830-00-LINHA-ERRO-ABERTURA SECTION.
059300     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
059400     MOVE    ' ERRO '        TO      WLD-PREFIXO.
059500     STRING  'FALHA DE ACESSO AO ARQUIVO - '
059600             WS-NOME-CSVARQ DELIMITED BY SIZE
059700             ' - FS='      DELIMITED BY SIZE
059800             WS-FS-CSVARQ  DELIMITED BY SIZE
059900         INTO WLD-TEXTO.
060000 
060100     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
060200  1830-00-LINHA-ERRO-ABERTURA-EXIT.
060300      EXIT.
060400 
060500*------------------------------------------------------------------
060600*1840-00-LINHA-AVISO-SEM-METRICA
060700*REGRA DE RELATORIO: LINHA DE DADO SEM NENHUMA METRICA DE
060800*QUALIDADE RETIDA (DESPREZADA, MAS NAO INTERROMPE O ARQUIVO).
060900*------------------------------------------------------------------
061000 1840-00-LINHA-AVISO-SEM-METRICA SECTION.
061100     MOVE    SPACES          TO      WK2100-LINHA-DETALHE.
061200     MOVE    ' AVISO'        TO      WLD-PREFIXO.
061300     STRING  'LINHA SEM DADO DE QUALIDADE - AMOSTRA '
061400             WRD-PARSE-SAMPLE-ID DELIMITED BY SIZE
061500         INTO WLD-TEXTO.
061600 
061700     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE.
061800  1840-00-LINHA-AVISO-SEM-METRICA-EXIT.
061900      EXIT.
062000 
062100*------------------------------------------------------------------
062200*1850-00-LINHA-AVISO-NAO-CSV
062300*REGRA DE RELATORIO: TOTAL DE ARQUIVOS NAO-CSV IGNORADOS NA
062400*PASTA (EMITIDA UMA VEZ, NA QUEBRA DE CONTROLE DO TIPO).
062500*------------------------------------------------------------------
062600 1850-00-LINHA-AVISO-NAO-CSV SECTION.
062700     IF      WS-QTD-NCSV     GREATER ZERO
062800             MOVE    SPACES  TO      WK2100-LINHA-DETALHE
062900             MOVE    ' AVISO'        TO      WLD-PREFIXO
063000             MOVE    WS-QTD-NCSV     TO      WS-EDICAO
063100             STRING  'ARQUIVOS NAO-CSV IGNORADOS: '
063200                     WS-EDICAO DELIMITED BY SIZE
063300                 INTO WLD-TEXTO
063400             WRITE   REG-RUNLOG      FROM    WK2100-LINHA-DETALHE
063500     END-IF.
063600  1850-00-LINHA-AVISO-NAO-CSV-EXIT.
063700      EXIT.
063800 
063900*------------------------------------------------------------------
064000*1900-00-QUEBRA-CONTROLE
064100*REGRA DE RELATORIO: TOTAIS DO TIPO WGS NO FIM DO PASSO -
064200*ARQ.PROCESSADOS, NAO-CSV, LINHAS GRAVADAS E DESPREZADAS.
064300*------------------------------------------------------------------
064400 1900-00-QUEBRA-CONTROLE SECTION.
064500     PERFORM 1850-00-LINHA-AVISO-NAO-CSV.
064600 
064700     MOVE    SPACES          TO      WK2100-LINHA-QUEBRA.
064800     MOVE    WS-TIPO-ATUAL   TO      WLQ-TIPO.
064900     MOVE    WS-QTD-PROC     TO      WLQ-PROC.
065000     MOVE    WS-QTD-NCSV     TO      WLQ-NCSV.
065100     MOVE    WS-QTD-GRV      TO      WLQ-GRV.
065200     MOVE    WS-QTD-DESP     TO      WLQ-DESP.
065300 
065400     WRITE   REG-RUNLOG      FROM    WK2100-LINHA-QUEBRA.
065500  1900-00-QUEBRA-CONTROLE-EXIT.
065600      EXIT.
065700 
065800*------------------------------------------------------------------
065900*1950-00-GRAVACAO-CTLARQ
066000*CRIA O REGISTRO DE TOTAIS DE CONTROLE DO JOB - PASSO WGS E
066100*O PRIMEIRO, POR ISSO GRAVA (NAO ATUALIZA) O UNICO REGISTRO.
066200*------------------------------------------------------------------
066300 1950-00-GRAVACAO-CTLARQ SECTION.
066400     MOVE    WS-TIPO-ATUAL   TO      CTL-ULT-TIPO.
066500     MOVE    WS-QTD-PROC     TO      CTL-QTD-PROC.
066600     MOVE    WS-QTD-NCSV     TO      CTL-QTD-NCSV.
066700     MOVE    WS-QTD-GRV      TO      CTL-QTD-GRV.
066800     MOVE    WS-QTD-DESP     TO      CTL-QTD-DESP.
066900 
067000     WRITE   REG-CTLARQ      FROM    WK2199-REG-CTL.
067100 
067200     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
067300 
067400     MOVE    006             TO      WS-PTO-ERRO.
067500 
067600     PERFORM 0340-00-TESTA-FS-CTLARQ.
067700  1950-00-GRAVACAO-CTLARQ-EXIT.
067800      EXIT.
067900 
068000*------------------------------------------------------------------
068100*3000-00-PROCED-FINAIS
068200*------------------------------------------------------------------
068300 3000-00-PROCED-FINAIS SECTION.
068400     PERFORM 1900-00-QUEBRA-CONTROLE.
068500 
068600     PERFORM 1950-00-GRAVACAO-CTLARQ.
068700 
068800     CLOSE   LSTARQ
068900             QUALSAI
069000             RUNLOG
069100             CTLARQ.
069200 
069300     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
069400 
069500     MOVE    007             TO      WS-PTO-ERRO.
069600 
069700     PERFORM 0200-00-TESTA-FILE-STATUS.
069800 
069900     PERFORM 3100-00-MONTA-ESTATISTICA.
070000  3000-00-PROCED-FINAIS-EXIT.
070100      EXIT.
070200 
070300*------------------------------------------------------------------
070400*3100-00-MONTA-ESTATISTICA
070500*------------------------------------------------------------------
070600 3100-00-MONTA-ESTATISTICA SECTION.
070700     DISPLAY '******************* GQNB101 ******************'.
070800     DISPLAY '*                                             *'.
070900     DISPLAY '*      ESTATISTICA DE PROCESSAMENTO - WGS     *'.
071000     DISPLAY '*                                             *'.
071100     DISPLAY '******************* GQNB101 ******************'.
071200     DISPLAY '*                                             *'.
071300     MOVE    WS-QTD-PROC     TO      WS-EDICAO.
071400     DISPLAY '* ARQUIVOS PROCESSADOS..............: ' WS-EDICAO
071500     ' *'.
071600     MOVE    WS-QTD-NCSV     TO      WS-EDICAO.
071700     DISPLAY '* ARQUIVOS NAO-CSV..................: ' WS-EDICAO
071800     ' *'.
071900     MOVE    WS-QTD-GRV      TO      WS-EDICAO.
072000     DISPLAY '* LINHAS GRAVADAS...................: ' WS-EDICAO
072100     ' *'.
072200     MOVE    WS-QTD-DESP     TO      WS-EDICAO.
072300     DISPLAY '* LINHAS DESPREZADAS................: ' WS-EDICAO
072400     ' *'.
072500     DISPLAY '*                                             *'.
072600     DISPLAY '******************* GQNB101 ******************'.
072700  3100-00-MONTA-ESTATISTICA-EXIT.
072800      EXIT.
072900 
073000*------------------------------------------------------------------
073100*0999-00-ABEND-ARQ
073200*------------------------------------------------------------------
073300 0999-00-ABEND-ARQ SECTION.
073400     MOVE    12              TO      RETURN-CODE.
073500 
073600     DISPLAY '******************* GQNB101 ******************'.
073700     DISPLAY '*                                             *'.
073800     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
073900     DISPLAY '*                                             *'.
074000     DISPLAY '******************* GQNB101 ******************'.
074100     DISPLAY '*                                             *'.
074200     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
074300     WS-DDNAME-ARQ ' *'.
074400     DISPLAY '*                                             *'.
074500     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
074600     '             *'.
074700     DISPLAY '*                                             *'.
074800     DISPLAY '*             PONTO DE ERRO..: ' WS-PTO-ERRO
074900     '             *'.
075000     DISPLAY '*                                             *'.
075100     DISPLAY '******************* GQNB101 ******************'.
075200 
075300     CLOSE   LSTARQ
075400             CSVARQ
075500             QUALSAI
075600             RUNLOG
075700             CTLARQ.
075800 
075900     STOP    RUN.
076000  0999-00-ABEND-ARQ-EXIT.
076100      EXIT.
