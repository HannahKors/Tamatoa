000100*******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    GQNB110.
000400 AUTHOR.        M.C.SANTANA.
000500 INSTALLATION.  NUCLEO DE PROCESSAMENTO DE DADOS - SIGQN.
000600 DATE-WRITTEN.  15/03/1991.
000700 DATE-COMPILED.
000800 SECURITY.      USO RESTRITO AO NUCLEO DE PROCESSAMENTO DE DADOS.
000900*******************************************************************
001000* SIGQN - SISTEMA DE INDICADORES DE QUALIDADE NGS
001100* GQNB110 - SUB-ROTINA ANALISADORA DE LINHA DE ARQUIVO CSV
001200*
001300* CHAMADA PELOS PROGRAMAS GQNB101 (WGS), GQNB102 (WES) E GQNB103
001400* (LRS) PARA TRATAR CADA LINHA (CABECALHO OU DETALHE) LIDA DOS
001500* ARQUIVOS DE TENDENCIA DE INDICADORES DE QUALIDADE.  RECEBE A
001600* AREA RUCWS110 (WRD-PARSE-GRUPO) NO CODOPE:
001700*   S - INICIA UM NOVO ARQUIVO (ZERA TABELA DE CABECALHOS)
001800*   H - TRATA A LINHA DE CABECALHO DO ARQUIVO
001900*   D - TRATA UMA LINHA DE DADO (DEVOLVE OS PARES CHAVE/VALOR)
002000*
002100* A TABELA DE CABECALHOS FICA GUARDADA NA WORKING-STORAGE DESTA
002200* SUB-ROTINA ENTRE UMA CHAMADA E OUTRA (AREA NAO E REINICIALIZADA
002300* PELO COMPILADOR) - POR ISSO O CODOPE S E OBRIGATORIO NO INICIO
002400* DE CADA ARQUIVO, SENAO FICA LIXO DO ARQUIVO ANTERIOR.
002500*******************************************************************
002600* HISTORICO DE ALTERACOES
002700*******************************************************************
002800* 15/03/91  MCS  SIGQN001 VERSAO INICIAL DA SUB-ROTINA           110-0010 
002900* 22/03/91  MCS  SIGQN001 INCLUSAO DA TABELA DE RENOMEIO         110-0020 
003000* 02/04/91  JCF  SIGQN004 REGRA DE PORCENTAGEM E RAZAO           110-0030 
003100* 19/04/91  JCF  SIGQN004 REGRA DE MAIOR/MENOR/IGUAL             110-0040 
003200* 30/04/91  MCS  SIGQN006 COLAPSO DE ESPACOS DUPLICADOS          110-0050 
003300* 14/05/91  RPZ  SIGQN009 CLASSIFICACAO DE VALOR NUM/TXT         110-0060 
003400* 28/05/91  RPZ  SIGQN009 REGRAS DE DATA WGS/WES/LRS             110-0070 
003500* 11/06/91  MCS  SIGQN012 FALLBACK DE DATA PELO NOME WES         110-0080 
003600* 19/07/91  JCF  SIGQN018 CORRIGE PONTO FLUTUANTE C/ VIRG        110-0090 
003700* 03/09/91  MCS  SIGQN022 LIMITE DE 50 COLUNAS POR LINHA         110-0100 
003800* 17/02/92  RPZ  SIGQN031 DESCARTA CABECALHO SEM MAPA            110-0110 
003900* 08/11/93  JCF  SIGQN055 AJUSTE APOS AUDITORIA INTERNA          110-0120 
004000* 30/09/98  MCS  SIGQN091 REVISAO PARA VIRADA DO SECULO          110-0130 
004100* 12/01/99  MCS  SIGQN091 TESTE DE ANO COM 4 DIGITOS             110-0140 
004200* 25/06/01  DLV  SIGQN103 INCLUSAO DE COMENTARIO CABECALHO       110-0150 
004300* 14/03/03  DLV  SIGQN118 CORRIGE ESTOURO DE TABELA CAB.         110-0160 
004400*******************************************************************
004500 
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-4381.
004900 OBJECT-COMPUTER.   IBM-4381.
005000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005100 
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 
005500*------------------------------------------------------------------
005600* AREA DE TRABALHO DA LINHA CORRENTE (CABECALHO OU DETALHE)
005700*------------------------------------------------------------------
005800 01  WK-CAB-BUFFER            PIC X(1000).
005900 01  WK-CAB-TAM                PIC 9(04)  COMP.
006000 
006100 01  WK-CAB-TAB.
006200     05  WK-CAB-ENTRY          PIC X(60)
006300                               OCCURS 50 TIMES
006400                               INDEXED BY WK-CAB-IDX.
006500 01  WK-QTD-CAB                PIC 9(02)  COMP-3 VALUE ZERO.
006600 01  WK-TIPO-ATUAL             PIC X(03)  VALUE SPACES.
006700 01  WK-DELIM-ATUAL            PIC X(01)  VALUE SPACES.
006800 
006900 01  WK-VAL-TAB.
007000     05  WK-VAL-ENTRY          OCCURS 50 TIMES
007100                               INDEXED BY WK-VAL-IDX.
007200         10  WK-VAL-TEXTO      PIC X(80).
007300         10  WK-VAL-CLASSE-TB  PIC X(01).
007400         10  WK-VAL-NUMER-TB   PIC S9(11)V9(4)
007500                               COMP-3.
007600 01  WK-QTD-VAL                PIC 9(02)  COMP-3 VALUE ZERO.
007700 
007800*------------------------------------------------------------------
007900* MOTOR GENERICO DE SUBSTITUICAO DE TEXTO (USADO NAS 13 REGRAS
008000* DE NORMALIZACAO DE CABECALHO QUE MUDAM O TAMANHO DA LINHA)
008100*------------------------------------------------------------------
008200 01  WK-SUB-DE                 PIC X(24)  VALUE SPACES.
008300 01  WK-SUB-DE-TAM             PIC 9(02)  COMP-3.
008400 01  WK-SUB-PARA               PIC X(24)  VALUE SPACES.
008500 01  WK-SUB-PARA-TAM           PIC 9(02)  COMP-3.
008600 01  WK-SUB-POS-IN             PIC 9(04)  COMP.
008700 01  WK-SUB-POS-OUT            PIC 9(04)  COMP.
008800 01  WK-SUB-RESULTADO          PIC X(1000).
008900 
009000*------------------------------------------------------------------
009100* TABELA DE RENOMEIO WGS/WES (SOMENTE 2 CABECALHOS TROCADOS)
009200*------------------------------------------------------------------
009300 01  WK-WGS-MAPA-VALUE.
009400     05  FILLER  PIC X(40)
009500             VALUE 'sampleid            sample_id           '.
009600     05  FILLER  PIC X(40)
009700             VALUE 'runid               run_id              '.
009800 
009900 01  WK-WGS-MAPA REDEFINES WK-WGS-MAPA-VALUE.
010000     05  WK-WGS-ENTRY          OCCURS 2 TIMES
010100                               INDEXED BY WK-WGS-IDX.
010200         10  WK-WGS-DE         PIC X(20).
010300         10  WK-WGS-PARA       PIC X(20).
010400 
010500*------------------------------------------------------------------
010600* TABELA DE RENOMEIO LRS (13 CABECALHOS - 4 TROCADOS, 9 ZERADOS)
010700*------------------------------------------------------------------
010800 01  WK-LRS-MAPA-VALUE.
010900     05  FILLER  PIC X(40)
011000             VALUE 'instrument          sequencer_id        '.
011100     05  FILLER  PIC X(40)
011200             VALUE 'run_name            experiment_name     '.
011300     05  FILLER  PIC X(40)
011400             VALUE 'sample_name         sample_id           '.
011500     05  FILLER  PIC X(40)
011600             VALUE 'transfer_complete   analysis_date       '.
011700     05  FILLER  PIC X(40)
011800             VALUE 'sample_comment                          '.
011900     05  FILLER  PIC X(40)
012000             VALUE 'sample_summary                          '.
012100     05  FILLER  PIC X(40)
012200             VALUE 'run_comments                            '.
012300     05  FILLER  PIC X(40)
012400             VALUE 'experiment_name                         '.
012500     05  FILLER  PIC X(40)
012600             VALUE 'experiment_id                           '.
012700     05  FILLER  PIC X(40)
012800             VALUE 'run_start                               '.
012900     05  FILLER  PIC X(40)
013000             VALUE 'run_complete                            '.
013100     05  FILLER  PIC X(40)
013200             VALUE 'run_id                                  '.
013300     05  FILLER  PIC X(40)
013400             VALUE 'run_description                         '.
013500 
013600 01  WK-LRS-MAPA REDEFINES WK-LRS-MAPA-VALUE.
013700     05  WK-LRS-ENTRY          OCCURS 13 TIMES
013800                               INDEXED BY WK-LRS-IDX.
013900         10  WK-LRS-DE         PIC X(20).
014000         10  WK-LRS-PARA       PIC X(20).
014100 
014200*------------------------------------------------------------------
014300* CAMPO GENERICO DE 80 POSICOES USADO PARA CALCULO DE TAMANHO
014400*------------------------------------------------------------------
014500 01  WK-CAMPO-GENERICO         PIC X(80)  VALUE SPACES.
014600 01  WK-CAMPO-TAM              PIC 9(02)  COMP-3.
014700 01  WK-CAMPO-POS              PIC 9(02)  COMP-3.
014800 
014900*------------------------------------------------------------------
015000* TRATAMENTO DE DATA - 3 FORMATOS DE ENTRADA (REDEFINES)
015100*------------------------------------------------------------------
015200 01  WK-DATA-WGS.
015300     05  WK-DATA-WGS-DD        PIC X(02).
015400     05  FILLER                PIC X(01).
015500     05  WK-DATA-WGS-MM        PIC X(02).
015600     05  FILLER                PIC X(01).
015700     05  WK-DATA-WGS-AA        PIC X(04).
015800 
015900 01  WK-DATA-LRS.
016000     05  WK-DATA-LRS-MM        PIC X(02).
016100     05  FILLER                PIC X(01).
016200     05  WK-DATA-LRS-DD        PIC X(02).
016300     05  FILLER                PIC X(01).
016400     05  WK-DATA-LRS-AA        PIC X(04).
016500     05  FILLER                PIC X(06).
016600 
016700 01  WK-DATA-WES-NOME.
016800     05  WK-DATA-WES-AA        PIC X(04).
016900     05  FILLER                PIC X(01).
017000     05  WK-DATA-WES-MM        PIC X(02).
017100     05  FILLER                PIC X(01).
017200     05  WK-DATA-WES-DD        PIC X(02).
017300 
017400 01  WK-DATA-ISO.
017500     05  WK-DATA-ISO-AA        PIC X(04).
017600     05  WK-DATA-ISO-T1        PIC X(01) VALUE '-'.
017700     05  WK-DATA-ISO-MM        PIC X(02).
017800     05  WK-DATA-ISO-T2        PIC X(01) VALUE '-'.
017900     05  WK-DATA-ISO-DD        PIC X(02).
018000 
018100*------------------------------------------------------------------
018200* CHAVES/VALORES JA CLASSIFICADOS DA LINHA DE DETALHE CORRENTE
018300*------------------------------------------------------------------
018400 01  WK-VAL-CLASSE             PIC X(01)  VALUE SPACES.
018500     88  WK-VAL-E-NUMERICO         VALUE 'N'.
018600     88  WK-VAL-E-TEXTO            VALUE 'T'.
018700 01  WK-VAL-DESCARTA           PIC X(01)  VALUE 'N'.
018800     88  WK-VAL-E-DESCARTAVEL      VALUE 'S'.
018900 
019000*------------------------------------------------------------------
019100* SWITCHES DE CONTROLE GERAIS DESTA SUB-ROTINA
019200*------------------------------------------------------------------
019300 01  WK-SUB-ACHOU              PIC X(01)  VALUE 'N'.
019400     88  WK-SUB-TEM-OCORRENCIA     VALUE 'S'.
019500 01  WK-COLAPSO-PREV           PIC X(01)  VALUE SPACES.
019600 01  WK-CAMPO-NA                PIC X(80)  VALUE SPACES.
019700 01  WK-CLS-DOT-POS             PIC 9(02)  COMP-3 VALUE ZERO.
019800 01  WK-CLS-INICIO              PIC 9(02)  COMP-3 VALUE ZERO.
019900 01  WK-CLS-TAM-NUM             PIC 9(02)  COMP-3 VALUE ZERO.
020000 01  WK-DATA-ACHOU              PIC X(01)  VALUE 'N'.
020100 01  WK-DATA-POS                PIC 9(02)  COMP-3 VALUE ZERO.
020200 
020300*------------------------------------------------------------------
020400* VISAO DO PRIMEIRO CARACTER DA CELULA - SINAL DE VALOR NEGATIVO
020500*------------------------------------------------------------------
020600 01  WK-CAMPO-SINAL REDEFINES WK-CAMPO-GENERICO.
020700     05  WK-CAMPO-1O-CAR       PIC X(01).
020800     05  FILLER                PIC X(79).
020900 
021000 LINKAGE SECTION.
021100 COPY RUCWS110.
021200 
021300 PROCEDURE DIVISION USING WRD-PARSE-GRUPO.
021400 
021500*------------------------------------------------------------------
021600*   PONTO DE ENTRADA UNICO DA SUB-ROTINA
021700*------------------------------------------------------------------
021800 0100-00-PROCESSA-GRUPO SECTION.
021900     MOVE ZERO TO WRD-PARSE-CODRET.
022000     EVALUATE TRUE
022100         WHEN WRD-PARSE-INICIA
022200             PERFORM 0500-00-INICIA-ARQUIVO
022300         WHEN WRD-PARSE-CABECALHO
022400             PERFORM 1000-00-TRATA-CABECALHO
022500         WHEN WRD-PARSE-DETALHE
022600             PERFORM 2000-00-TRATA-DETALHE
022700         WHEN OTHER
022800             MOVE 99 TO WRD-PARSE-CODRET
022900     END-EVALUATE.
023000     EXIT PROGRAM.
023100 
023200*------------------------------------------------------------------
023300*   ZERA A TABELA DE CABECALHOS - CODOPE S
023400*------------------------------------------------------------------
023500 0500-00-INICIA-ARQUIVO SECTION.
023600     MOVE WRD-PARSE-TIPO   TO WK-TIPO-ATUAL.
023700     MOVE WRD-PARSE-DELIM  TO WK-DELIM-ATUAL.
023800     MOVE ZERO             TO WK-QTD-CAB.
023900     MOVE SPACES           TO WK-CAB-TAB.
024000  0500-00-EXIT.
024100      EXIT.
024200 
024300*------------------------------------------------------------------
024400*   NORMALIZA E QUEBRA A LINHA DE CABECALHO
024500*------------------------------------------------------------------
024600 1000-00-TRATA-CABECALHO SECTION.
024700     MOVE WRD-PARSE-LINHA  TO WK-CAB-BUFFER.
024800     PERFORM 9000-00-CALCULA-TAM-LINHA.
024900     INSPECT WK-CAB-BUFFER (1:WK-CAB-TAM)
025000         CONVERTING
025100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025200         TO 'abcdefghijklmnopqrstuvwxyz'.
025300     PERFORM 1015-00-REGRA-ASPAS.
025400     PERFORM 1020-00-REGRA-PERCENT.
025500     PERFORM 1025-00-REGRA-BARRA-ESP.
025600     INSPECT WK-CAB-BUFFER (1:WK-CAB-TAM)
025700         REPLACING ALL '/' BY ' '.
025800     PERFORM 1035-00-REGRA-IGUAL.
025900     INSPECT WK-CAB-BUFFER (1:WK-CAB-TAM)
026000         REPLACING ALL '-' BY '_'.
026100     PERFORM 1045-00-REGRA-DOISPONTOS.
026200     PERFORM 1050-00-REGRA-MAIOR.
026300     PERFORM 1055-00-REGRA-MENOR.
026400     PERFORM 1060-00-REGRA-PARENESQ.
026500     PERFORM 1065-00-REGRA-PARENDIR.
026600     PERFORM 1070-00-REGRA-COLCHESQ.
026700     PERFORM 1075-00-REGRA-COLCHDIR.
026800     PERFORM 1080-00-REGRA-ASTERISCO.
026900     PERFORM 1085-00-COLAPSA-ESPACOS.
027000     PERFORM 1090-00-REGRA-MAIORIGUAL.
027100     PERFORM 1095-00-QUEBRA-CABECALHO.
027200     PERFORM 1098-00-RENOMEIA-CABECALHO.
027300  1000-00-EXIT.
027400      EXIT.
027500 
027600*------------------------------------------------------------------
027700 1015-00-REGRA-ASPAS SECTION.
027800     MOVE '"                       ' TO WK-SUB-DE.
027900     MOVE 01                     TO WK-SUB-DE-TAM.
028000     MOVE SPACES               TO WK-SUB-PARA.
028100     MOVE 00                     TO WK-SUB-PARA-TAM.
028200     PERFORM 1099-00-SUBSTITUI-TUDO.
028300  1015-00-EXIT.
028400      EXIT.
028500 
028600*------------------------------------------------------------------
028700 1020-00-REGRA-PERCENT SECTION.
028800     MOVE '%                       ' TO WK-SUB-DE.
028900     MOVE 01                     TO WK-SUB-DE-TAM.
029000     MOVE 'percentage              ' TO WK-SUB-PARA.
029100     MOVE 11                     TO WK-SUB-PARA-TAM.
029200     PERFORM 1099-00-SUBSTITUI-TUDO.
029300  1020-00-EXIT.
029400      EXIT.
029500 
029600*------------------------------------------------------------------
029700 1025-00-REGRA-BARRA-ESP SECTION.
029800     MOVE ' /                      ' TO WK-SUB-DE.
029900     MOVE 03                     TO WK-SUB-DE-TAM.
030000     MOVE ' ratio                  ' TO WK-SUB-PARA.
030100     MOVE 07                     TO WK-SUB-PARA-TAM.
030200     PERFORM 1099-00-SUBSTITUI-TUDO.
030300  1025-00-EXIT.
030400      EXIT.
030500 
030600*------------------------------------------------------------------
030700 1035-00-REGRA-IGUAL SECTION.
030800     MOVE '=                       ' TO WK-SUB-DE.
030900     MOVE 01                     TO WK-SUB-DE-TAM.
031000     MOVE SPACES               TO WK-SUB-PARA.
031100     MOVE 00                     TO WK-SUB-PARA-TAM.
031200     PERFORM 1099-00-SUBSTITUI-TUDO.
031300  1035-00-EXIT.
031400      EXIT.
031500 
031600*------------------------------------------------------------------
031700 1045-00-REGRA-DOISPONTOS SECTION.
031800     MOVE ':                       ' TO WK-SUB-DE.
031900     MOVE 01                     TO WK-SUB-DE-TAM.
032000     MOVE SPACES               TO WK-SUB-PARA.
032100     MOVE 00                     TO WK-SUB-PARA-TAM.
032200     PERFORM 1099-00-SUBSTITUI-TUDO.
032300  1045-00-EXIT.
032400      EXIT.
032500 
032600*------------------------------------------------------------------
032700 1050-00-REGRA-MAIOR SECTION.
032800     MOVE '>                       ' TO WK-SUB-DE.
032900     MOVE 01                     TO WK-SUB-DE-TAM.
033000     MOVE 'bigger_than             ' TO WK-SUB-PARA.
033100     MOVE 11                     TO WK-SUB-PARA-TAM.
033200     PERFORM 1099-00-SUBSTITUI-TUDO.
033300  1050-00-EXIT.
033400      EXIT.
033500 
033600*------------------------------------------------------------------
033700 1055-00-REGRA-MENOR SECTION.
033800     MOVE '<                       ' TO WK-SUB-DE.
033900     MOVE 01                     TO WK-SUB-DE-TAM.
034000     MOVE 'less_than               ' TO WK-SUB-PARA.
034100     MOVE 09                     TO WK-SUB-PARA-TAM.
034200     PERFORM 1099-00-SUBSTITUI-TUDO.
034300  1055-00-EXIT.
034400      EXIT.
034500 
034600*------------------------------------------------------------------
034700 1060-00-REGRA-PARENESQ SECTION.
034800     MOVE '(                       ' TO WK-SUB-DE.
034900     MOVE 01                     TO WK-SUB-DE-TAM.
035000     MOVE SPACES               TO WK-SUB-PARA.
035100     MOVE 00                     TO WK-SUB-PARA-TAM.
035200     PERFORM 1099-00-SUBSTITUI-TUDO.
035300  1060-00-EXIT.
035400      EXIT.
035500 
035600*------------------------------------------------------------------
035700 1065-00-REGRA-PARENDIR SECTION.
035800     MOVE ')                       ' TO WK-SUB-DE.
035900     MOVE 01                     TO WK-SUB-DE-TAM.
036000     MOVE SPACES               TO WK-SUB-PARA.
036100     MOVE 00                     TO WK-SUB-PARA-TAM.
036200     PERFORM 1099-00-SUBSTITUI-TUDO.
036300  1065-00-EXIT.
036400      EXIT.
036500 
036600*------------------------------------------------------------------
036700 1070-00-REGRA-COLCHESQ SECTION.
036800     MOVE '[                       ' TO WK-SUB-DE.
036900     MOVE 01                     TO WK-SUB-DE-TAM.
037000     MOVE SPACES               TO WK-SUB-PARA.
037100     MOVE 00                     TO WK-SUB-PARA-TAM.
037200     PERFORM 1099-00-SUBSTITUI-TUDO.
037300  1070-00-EXIT.
037400      EXIT.
037500 
037600*------------------------------------------------------------------
037700 1075-00-REGRA-COLCHDIR SECTION.
037800     MOVE ']                       ' TO WK-SUB-DE.
037900     MOVE 01                     TO WK-SUB-DE-TAM.
038000     MOVE SPACES               TO WK-SUB-PARA.
038100     MOVE 00                     TO WK-SUB-PARA-TAM.
038200     PERFORM 1099-00-SUBSTITUI-TUDO.
038300  1075-00-EXIT.
038400      EXIT.
038500 
038600*------------------------------------------------------------------
038700 1080-00-REGRA-ASTERISCO SECTION.
038800     MOVE '*                       ' TO WK-SUB-DE.
038900     MOVE 01                     TO WK-SUB-DE-TAM.
039000     MOVE ' times                  ' TO WK-SUB-PARA.
039100     MOVE 07                     TO WK-SUB-PARA-TAM.
039200     PERFORM 1099-00-SUBSTITUI-TUDO.
039300  1080-00-EXIT.
039400      EXIT.
039500 
039600*------------------------------------------------------------------
039700 1090-00-REGRA-MAIORIGUAL SECTION.
039800     MOVE '≥                     ' TO WK-SUB-DE.
039900     MOVE 03                     TO WK-SUB-DE-TAM.
040000     MOVE 'bigger_than_or_equal_to ' TO WK-SUB-PARA.
040100     MOVE 23                     TO WK-SUB-PARA-TAM.
040200     PERFORM 1099-00-SUBSTITUI-TUDO.
040300  1090-00-EXIT.
040400      EXIT.
040500 
040600*------------------------------------------------------------------
040700*   ELIMINA ESPACOS DUPLICADOS DO CABECALHO
040800*------------------------------------------------------------------
040900 1085-00-COLAPSA-ESPACOS SECTION.
041000     MOVE SPACES        TO WK-SUB-RESULTADO.
041100     MOVE 1             TO WK-SUB-POS-IN.
041200     MOVE 1             TO WK-SUB-POS-OUT.
041300     MOVE SPACE         TO WK-COLAPSO-PREV.
041400     PERFORM 1086-00-COLAPSA-PASSO
041500         VARYING WK-SUB-POS-IN FROM 1 BY 1
041600         UNTIL WK-SUB-POS-IN GREATER WK-CAB-TAM.
041700     COMPUTE WK-CAB-TAM = WK-SUB-POS-OUT - 1.
041800     MOVE WK-SUB-RESULTADO TO WK-CAB-BUFFER.
041900  1085-00-EXIT.
042000      EXIT.
042100 
042200*------------------------------------------------------------------
042300 1086-00-COLAPSA-PASSO SECTION.
042400     IF WK-CAB-BUFFER (WK-SUB-POS-IN:1) EQUAL SPACE
042500        AND WK-COLAPSO-PREV EQUAL SPACE
042600         CONTINUE
042700     ELSE
042800         MOVE WK-CAB-BUFFER (WK-SUB-POS-IN:1)
042900               TO WK-SUB-RESULTADO (WK-SUB-POS-OUT:1)
043000         MOVE WK-CAB-BUFFER (WK-SUB-POS-IN:1) TO WK-COLAPSO-PREV
043100         ADD 1 TO WK-SUB-POS-OUT
043200     END-IF.
043300  1086-00-EXIT.
043400      EXIT.
043500 
043600*------------------------------------------------------------------
043700*   QUEBRA A LINHA PELO DELIMITADOR DO TIPO
043800*------------------------------------------------------------------
043900 1095-00-QUEBRA-CABECALHO SECTION.
044000     MOVE SPACES TO WK-CAB-TAB.
044100     MOVE ZERO   TO WK-QTD-CAB.
044200      UNSTRING WK-CAB-BUFFER (1:WK-CAB-TAM) DELIMITED BY
044300           WK-DELIM-ATUAL
044400          INTO WK-CAB-ENTRY (1)WK-CAB-ENTRY (2)WK-CAB-ENTRY (3)
044500          WK-CAB-ENTRY (4)WK-CAB-ENTRY (5)WK-CAB-ENTRY (6)
044600          WK-CAB-ENTRY (7)WK-CAB-ENTRY (8)WK-CAB-ENTRY (9)
044700          WK-CAB-ENTRY (10)WK-CAB-ENTRY (11)WK-CAB-ENTRY (12)
044800          WK-CAB-ENTRY (13)WK-CAB-ENTRY (14)WK-CAB-ENTRY (15)
044900          WK-CAB-ENTRY (16)WK-CAB-ENTRY (17)WK-CAB-ENTRY (18)
045000          WK-CAB-ENTRY (19)WK-CAB-ENTRY (20)WK-CAB-ENTRY (21)
045100          WK-CAB-ENTRY (22)WK-CAB-ENTRY (23)WK-CAB-ENTRY (24)
045200          WK-CAB-ENTRY (25)WK-CAB-ENTRY (26)WK-CAB-ENTRY (27)
045300          WK-CAB-ENTRY (28)WK-CAB-ENTRY (29)WK-CAB-ENTRY (30)
045400          WK-CAB-ENTRY (31)WK-CAB-ENTRY (32)WK-CAB-ENTRY (33)
045500          WK-CAB-ENTRY (34)WK-CAB-ENTRY (35)WK-CAB-ENTRY (36)
045600          WK-CAB-ENTRY (37)WK-CAB-ENTRY (38)WK-CAB-ENTRY (39)
045700          WK-CAB-ENTRY (40)WK-CAB-ENTRY (41)WK-CAB-ENTRY (42)
045800          WK-CAB-ENTRY (43)WK-CAB-ENTRY (44)WK-CAB-ENTRY (45)
045900          WK-CAB-ENTRY (46)WK-CAB-ENTRY (47)WK-CAB-ENTRY (48)
046000          WK-CAB-ENTRY (49)WK-CAB-ENTRY (50)
046100         TALLYING IN WK-QTD-CAB.
046200     PERFORM 1096-00-TRATA-CELULA-CAB
046300         VARYING WK-CAB-IDX FROM 1 BY 1
046400         UNTIL WK-CAB-IDX GREATER WK-QTD-CAB.
046500  1095-00-EXIT.
046600      EXIT.
046700 
046800*------------------------------------------------------------------
046900*   ESPACO INTERNO VIRA UNDERLINE; TIRA O
047000*------------------------------------------------------------------
047100 1096-00-TRATA-CELULA-CAB SECTION.
047200* UNDERLINE FINAL, SE HOUVER (REGRA POS-QUEBRA)
047300     MOVE SPACES                    TO WK-CAB-BUFFER.
047400     MOVE WK-CAB-ENTRY (WK-CAB-IDX) TO WK-CAB-BUFFER (1:60).
047500     PERFORM 9000-00-CALCULA-TAM-LINHA.
047600     IF WK-CAB-TAM GREATER ZERO
047700         MOVE SPACE  TO WK-SUB-DE
047800         MOVE 01     TO WK-SUB-DE-TAM
047900         MOVE '_'    TO WK-SUB-PARA
048000         MOVE 01     TO WK-SUB-PARA-TAM
048100         PERFORM 1099-00-SUBSTITUI-TUDO
048200         IF WK-CAB-BUFFER (WK-CAB-TAM:1) EQUAL '_'
048300             MOVE SPACE TO WK-CAB-BUFFER (WK-CAB-TAM:1)
048400             SUBTRACT 1 FROM WK-CAB-TAM
048500         END-IF
048600     END-IF.
048700     MOVE WK-CAB-BUFFER (1:60) TO WK-CAB-ENTRY (WK-CAB-IDX).
048800  1096-00-EXIT.
048900      EXIT.
049000 
049100*------------------------------------------------------------------
049200*   APLICA TABELA DE RENOMEIO DO TIPO ATUAL
049300*------------------------------------------------------------------
049400 1098-00-RENOMEIA-CABECALHO SECTION.
049500     IF WK-TIPO-ATUAL EQUAL 'LRS'
049600         PERFORM 1099-10-RENOMEIA-LRS
049700             VARYING WK-CAB-IDX FROM 1 BY 1
049800             UNTIL WK-CAB-IDX GREATER WK-QTD-CAB
049900     ELSE
050000         PERFORM 1099-20-RENOMEIA-WGS-WES
050100             VARYING WK-CAB-IDX FROM 1 BY 1
050200             UNTIL WK-CAB-IDX GREATER WK-QTD-CAB
050300     END-IF.
050400  1098-00-EXIT.
050500      EXIT.
050600 
050700*------------------------------------------------------------------
050800 1099-10-RENOMEIA-LRS SECTION.
050900     SET WK-LRS-IDX TO 1.
051000     PERFORM 1099-11-RENOMEIA-LRS-BUSCA
051100         VARYING WK-LRS-IDX FROM 1 BY 1
051200         UNTIL WK-LRS-IDX GREATER 13.
051300  1099-10-EXIT.
051400      EXIT.
051500 
051600*------------------------------------------------------------------
051700 1099-11-RENOMEIA-LRS-BUSCA SECTION.
051800     IF WK-CAB-ENTRY (WK-CAB-IDX) EQUAL WK-LRS-DE (WK-LRS-IDX)
051900         MOVE WK-LRS-PARA (WK-LRS-IDX)
052000               TO WK-CAB-ENTRY (WK-CAB-IDX)
052100     END-IF.
052200  1099-11-EXIT.
052300      EXIT.
052400 
052500*------------------------------------------------------------------
052600 1099-20-RENOMEIA-WGS-WES SECTION.
052700     PERFORM 1099-21-RENOMEIA-WGS-BUSCA
052800         VARYING WK-WGS-IDX FROM 1 BY 1
052900         UNTIL WK-WGS-IDX GREATER 2.
053000  1099-20-EXIT.
053100      EXIT.
053200 
053300*------------------------------------------------------------------
053400 1099-21-RENOMEIA-WGS-BUSCA SECTION.
053500     IF WK-CAB-ENTRY (WK-CAB-IDX) EQUAL WK-WGS-DE (WK-WGS-IDX)
053600         MOVE WK-WGS-PARA (WK-WGS-IDX)
053700               TO WK-CAB-ENTRY (WK-CAB-IDX)
053800     END-IF.
053900  1099-21-EXIT.
054000      EXIT.
054100 
054200*------------------------------------------------------------------
054300*   MOTOR GENERICO DE SUBSTITUICAO (1 PASSO)
054400*------------------------------------------------------------------
054500 1099-00-SUBSTITUI-TUDO SECTION.
054600* TROCA TODAS AS OCORRENCIAS DE WK-SUB-DE POR WK-SUB-PARA DENTRO
054700* DE WK-CAB-BUFFER(1:WK-CAB-TAM), RECALCULANDO O TAMANHO FINAL
054800     MOVE SPACES TO WK-SUB-RESULTADO.
054900     MOVE 1      TO WK-SUB-POS-IN.
055000     MOVE 1      TO WK-SUB-POS-OUT.
055100     PERFORM 1099-05-SUBSTITUI-PASSO
055200         UNTIL WK-SUB-POS-IN GREATER WK-CAB-TAM.
055300     COMPUTE WK-CAB-TAM = WK-SUB-POS-OUT - 1.
055400     MOVE WK-SUB-RESULTADO TO WK-CAB-BUFFER.
055500  1099-00-EXIT.
055600      EXIT.
055700 
055800*------------------------------------------------------------------
055900 1099-05-SUBSTITUI-PASSO SECTION.
056000     IF WK-SUB-POS-IN + WK-SUB-DE-TAM - 1 NOT GREATER WK-CAB-TAM
056100        AND WK-CAB-BUFFER (WK-SUB-POS-IN:WK-SUB-DE-TAM)
056200            EQUAL WK-SUB-DE (1:WK-SUB-DE-TAM)
056300         IF WK-SUB-PARA-TAM GREATER ZERO
056400             MOVE WK-SUB-PARA (1:WK-SUB-PARA-TAM)
056500                TO WK-SUB-RESULTADO
056600                  (WK-SUB-POS-OUT:WK-SUB-PARA-TAM)
056700             ADD WK-SUB-PARA-TAM TO WK-SUB-POS-OUT
056800         END-IF
056900         ADD WK-SUB-DE-TAM TO WK-SUB-POS-IN
057000     ELSE
057100         MOVE WK-CAB-BUFFER (WK-SUB-POS-IN:1)
057200               TO WK-SUB-RESULTADO (WK-SUB-POS-OUT:1)
057300         ADD 1 TO WK-SUB-POS-IN
057400         ADD 1 TO WK-SUB-POS-OUT
057500     END-IF.
057600  1099-05-EXIT.
057700      EXIT.
057800 
057900*------------------------------------------------------------------
058000*   TRATA UMA LINHA DE DADO - CODOPE D
058100*------------------------------------------------------------------
058200 2000-00-TRATA-DETALHE SECTION.
058300     MOVE SPACES TO WRD-PARSE-SAMPLE-ID.
058400     MOVE SPACES TO WRD-PARSE-EXPERIMENTO.
058500     MOVE SPACES TO WRD-PARSE-DATA-ANALISE.
058600     MOVE ZERO   TO WRD-PARSE-QTD-MET.
058700     MOVE WRD-PARSE-LINHA  TO WK-CAB-BUFFER.
058800     PERFORM 9000-00-CALCULA-TAM-LINHA.
058900     MOVE '"'    TO WK-SUB-DE.
059000     MOVE 01     TO WK-SUB-DE-TAM.
059100     MOVE SPACES TO WK-SUB-PARA.
059200     MOVE 00     TO WK-SUB-PARA-TAM.
059300     PERFORM 1099-00-SUBSTITUI-TUDO.
059400     PERFORM 2010-00-QUEBRA-DETALHE.
059500     PERFORM 2050-00-PROCESSA-CELULAS
059600         VARYING WK-CAB-IDX FROM 1 BY 1
059700         UNTIL WK-CAB-IDX GREATER WK-QTD-CAB.
059800     IF WK-TIPO-ATUAL EQUAL 'WES'
059900        AND WRD-PARSE-DATA-ANALISE EQUAL SPACES
060000         PERFORM 1450-00-DATA-DO-ARQUIVO
060100     END-IF.
060200     IF WRD-PARSE-QTD-MET EQUAL ZERO
060300         MOVE 90 TO WRD-PARSE-CODRET
060400     ELSE
060500         MOVE 00 TO WRD-PARSE-CODRET
060600     END-IF.
060700  2000-00-EXIT.
060800      EXIT.
060900 
061000*------------------------------------------------------------------
061100*   QUEBRA A LINHA DE DADO PELO DELIMITADOR
061200*------------------------------------------------------------------
061300 2010-00-QUEBRA-DETALHE SECTION.
061400     MOVE SPACES TO WK-VAL-TAB.
061500     MOVE ZERO   TO WK-QTD-VAL.
061600      UNSTRING WK-CAB-BUFFER (1:WK-CAB-TAM) DELIMITED BY
061700           WK-DELIM-ATUAL
061800          INTO WK-VAL-TEXTO (1)WK-VAL-TEXTO (2)WK-VAL-TEXTO (3)
061900          WK-VAL-TEXTO (4)WK-VAL-TEXTO (5)WK-VAL-TEXTO (6)
062000          WK-VAL-TEXTO (7)WK-VAL-TEXTO (8)WK-VAL-TEXTO (9)
062100          WK-VAL-TEXTO (10)WK-VAL-TEXTO (11)WK-VAL-TEXTO (12)
062200          WK-VAL-TEXTO (13)WK-VAL-TEXTO (14)WK-VAL-TEXTO (15)
062300          WK-VAL-TEXTO (16)WK-VAL-TEXTO (17)WK-VAL-TEXTO (18)
062400          WK-VAL-TEXTO (19)WK-VAL-TEXTO (20)WK-VAL-TEXTO (21)
062500          WK-VAL-TEXTO (22)WK-VAL-TEXTO (23)WK-VAL-TEXTO (24)
062600          WK-VAL-TEXTO (25)WK-VAL-TEXTO (26)WK-VAL-TEXTO (27)
062700          WK-VAL-TEXTO (28)WK-VAL-TEXTO (29)WK-VAL-TEXTO (30)
062800          WK-VAL-TEXTO (31)WK-VAL-TEXTO (32)WK-VAL-TEXTO (33)
062900          WK-VAL-TEXTO (34)WK-VAL-TEXTO (35)WK-VAL-TEXTO (36)
063000          WK-VAL-TEXTO (37)WK-VAL-TEXTO (38)WK-VAL-TEXTO (39)
063100          WK-VAL-TEXTO (40)WK-VAL-TEXTO (41)WK-VAL-TEXTO (42)
063200          WK-VAL-TEXTO (43)WK-VAL-TEXTO (44)WK-VAL-TEXTO (45)
063300          WK-VAL-TEXTO (46)WK-VAL-TEXTO (47)WK-VAL-TEXTO (48)
063400          WK-VAL-TEXTO (49)WK-VAL-TEXTO (50)
063500         TALLYING IN WK-QTD-VAL.
063600  2010-00-EXIT.
063700      EXIT.
063800 
063900*------------------------------------------------------------------
064000*   PAREIA CADA CELULA COM SEU CABECALHO
064100*------------------------------------------------------------------
064200 2050-00-PROCESSA-CELULAS SECTION.
064300     IF WK-CAB-IDX GREATER WK-QTD-VAL
064400         CONTINUE
064500     ELSE
064600         IF WK-CAB-ENTRY (WK-CAB-IDX) EQUAL SPACES
064700             CONTINUE
064800         ELSE
064900             PERFORM 2060-00-TRATA-UMA-CELULA
065000         END-IF
065100     END-IF.
065200  2050-00-EXIT.
065300      EXIT.
065400 
065500*------------------------------------------------------------------
065600*   LIMPA, CLASSIFICA E DESVIA A CELULA
065700*------------------------------------------------------------------
065800 2060-00-TRATA-UMA-CELULA SECTION.
065900     MOVE SPACES TO WK-CAMPO-GENERICO.
066000     MOVE WK-VAL-TEXTO (WK-CAB-IDX) TO WK-CAMPO-GENERICO (1:80).
066100     PERFORM 9010-00-CALCULA-TAM-CAMPO.
066200     PERFORM 2065-00-TIRA-PONTO-ZERO.
066300     IF WK-CAMPO-TAM EQUAL ZERO
066400         MOVE 'S' TO WK-VAL-DESCARTA
066500     ELSE
066600         PERFORM 2070-00-TESTA-NULO-NA
066700     END-IF.
066800     IF NOT WK-VAL-E-DESCARTAVEL
066900         PERFORM 9020-00-CLASSIFICA-CAMPO
067000         MOVE WK-CAMPO-GENERICO (1:80)
067100               TO WK-VAL-TEXTO (WK-CAB-IDX)
067200         MOVE WK-VAL-CLASSE TO WK-VAL-CLASSE-TB (WK-CAB-IDX)
067300         PERFORM 2080-00-DESVIA-CAMPO
067400     END-IF.
067500  2060-00-EXIT.
067600      EXIT.
067700 
067800*------------------------------------------------------------------
067900*   REMOVE SUFIXO '.0' DE UMA CELULA
068000*------------------------------------------------------------------
068100 2065-00-TIRA-PONTO-ZERO SECTION.
068200     IF WK-CAMPO-TAM GREATER 1
068300        AND WK-CAMPO-GENERICO (WK-CAMPO-TAM - 1:2) EQUAL '.0'
068400         MOVE SPACES TO WK-CAMPO-GENERICO (WK-CAMPO-TAM - 1:2)
068500         SUBTRACT 2 FROM WK-CAMPO-TAM
068600     END-IF.
068700  2065-00-EXIT.
068800      EXIT.
068900 
069000*------------------------------------------------------------------
069100*   DESCARTA CELULA VAZIA OU IGUAL A 'NA'
069200*------------------------------------------------------------------
069300 2070-00-TESTA-NULO-NA SECTION.
069400     MOVE 'N'                       TO WK-VAL-DESCARTA.
069500     MOVE SPACES                    TO WK-CAMPO-NA.
069600     MOVE WK-CAMPO-GENERICO (1:WK-CAMPO-TAM) TO WK-CAMPO-NA.
069700     INSPECT WK-CAMPO-NA (1:WK-CAMPO-TAM)
069800         CONVERTING
069900        'abcdefghijklmnopqrstuvwxyz'
070000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
070100     IF WK-CAMPO-TAM EQUAL ZERO OR WK-CAMPO-NA EQUAL 'NA'
070200         MOVE 'S' TO WK-VAL-DESCARTA
070300     END-IF.
070400  2070-00-EXIT.
070500      EXIT.
070600 
070700*------------------------------------------------------------------
070800*   CAMPO IDENTIFICADOR OU METRICA DE QUALID.
070900*------------------------------------------------------------------
071000 2080-00-DESVIA-CAMPO SECTION.
071100     EVALUATE WK-CAB-ENTRY (WK-CAB-IDX)
071200         WHEN 'sample_id'
071300             MOVE WK-CAMPO-GENERICO (1:30) TO WRD-PARSE-SAMPLE-ID
071400         WHEN 'experiment_name'
071500             MOVE WK-CAMPO-GENERICO (1:40)
071600                   TO WRD-PARSE-EXPERIMENTO
071700         WHEN 'analysis_date'
071800             PERFORM 1400-00-CONVERTE-DATA
071900         WHEN OTHER
072000             PERFORM 2090-00-GUARDA-METRICA
072100     END-EVALUATE.
072200  2080-00-EXIT.
072300      EXIT.
072400 
072500*------------------------------------------------------------------
072600*   RETIRA ESPACOS INTERNOS E GRAVA NA TABELA
072700*------------------------------------------------------------------
072800 2090-00-GUARDA-METRICA SECTION.
072900     MOVE SPACE  TO WK-SUB-DE.
073000     MOVE 01     TO WK-SUB-DE-TAM.
073100     MOVE SPACES TO WK-SUB-PARA.
073200     MOVE 00     TO WK-SUB-PARA-TAM.
073300     MOVE WK-CAMPO-GENERICO TO WK-CAB-BUFFER (1:80).
073400     MOVE WK-CAMPO-TAM      TO WK-CAB-TAM.
073500     PERFORM 1099-00-SUBSTITUI-TUDO.
073600     IF WRD-PARSE-QTD-MET LESS 50
073700         ADD 1 TO WRD-PARSE-QTD-MET
073800         SET WRD-PARSE-IDX TO WRD-PARSE-QTD-MET
073900         MOVE WK-CAB-ENTRY (WK-CAB-IDX)
074000               TO WRD-PARSE-MET-CHAVE (WRD-PARSE-IDX)
074100         MOVE WK-CAB-BUFFER (1:80)
074200               TO WRD-PARSE-MET-VALOR (WRD-PARSE-IDX)
074300     END-IF.
074400  2090-00-EXIT.
074500      EXIT.
074600 
074700*------------------------------------------------------------------
074800*   CONVERTE DATA DA CELULA PARA AAAA-MM-DD
074900*------------------------------------------------------------------
075000 1400-00-CONVERTE-DATA SECTION.
075100     MOVE SPACES TO WRD-PARSE-DATA-ANALISE.
075200     EVALUATE TRUE
075300         WHEN WK-TIPO-ATUAL EQUAL 'WGS'
075400             PERFORM 1410-00-DATA-WGS
075500         WHEN WK-TIPO-ATUAL EQUAL 'LRS'
075600             PERFORM 1420-00-DATA-LRS
075700         WHEN OTHER
075800             CONTINUE
075900     END-EVALUATE.
076000  1400-00-EXIT.
076100      EXIT.
076200 
076300*------------------------------------------------------------------
076400*   FORMATO DE ENTRADA WGS - DD-MM-AAAA
076500*------------------------------------------------------------------
076600 1410-00-DATA-WGS SECTION.
076700     IF WK-CAMPO-TAM EQUAL 10
076800        AND WK-CAMPO-GENERICO (3:1) EQUAL '-'
076900        AND WK-CAMPO-GENERICO (6:1) EQUAL '-'
077000         MOVE WK-CAMPO-GENERICO (1:2) TO WK-DATA-WGS-DD
077100         MOVE WK-CAMPO-GENERICO (4:2) TO WK-DATA-WGS-MM
077200         MOVE WK-CAMPO-GENERICO (7:4) TO WK-DATA-WGS-AA
077300         IF WK-DATA-WGS-DD IS NUMERIC
077400            AND WK-DATA-WGS-MM IS NUMERIC
077500            AND WK-DATA-WGS-AA IS NUMERIC
077600             MOVE WK-DATA-WGS-AA TO WK-DATA-ISO-AA
077700             MOVE WK-DATA-WGS-MM TO WK-DATA-ISO-MM
077800             MOVE WK-DATA-WGS-DD TO WK-DATA-ISO-DD
077900             MOVE WK-DATA-ISO    TO WRD-PARSE-DATA-ANALISE
078000         END-IF
078100     END-IF.
078200  1410-00-EXIT.
078300      EXIT.
078400 
078500*------------------------------------------------------------------
078600*   FORMATO DE ENTRADA LRS - MM.DD.AAAA HH:MM
078700*------------------------------------------------------------------
078800 1420-00-DATA-LRS SECTION.
078900     IF WK-CAMPO-TAM GREATER 9
079000        AND WK-CAMPO-GENERICO (3:1) EQUAL '.'
079100        AND WK-CAMPO-GENERICO (6:1) EQUAL '.'
079200         MOVE WK-CAMPO-GENERICO (1:2) TO WK-DATA-LRS-MM
079300         MOVE WK-CAMPO-GENERICO (4:2) TO WK-DATA-LRS-DD
079400         MOVE WK-CAMPO-GENERICO (7:4) TO WK-DATA-LRS-AA
079500         IF WK-DATA-LRS-DD IS NUMERIC
079600            AND WK-DATA-LRS-MM IS NUMERIC
079700            AND WK-DATA-LRS-AA IS NUMERIC
079800             MOVE WK-DATA-LRS-AA TO WK-DATA-ISO-AA
079900             MOVE WK-DATA-LRS-MM TO WK-DATA-ISO-MM
080000             MOVE WK-DATA-LRS-DD TO WK-DATA-ISO-DD
080100             MOVE WK-DATA-ISO    TO WRD-PARSE-DATA-ANALISE
080200         END-IF
080300     END-IF.
080400  1420-00-EXIT.
080500      EXIT.
080600 
080700*------------------------------------------------------------------
080800*   WES - EXTRAI DATA DO NOME DO ARQUIVO
080900*------------------------------------------------------------------
081000 1450-00-DATA-DO-ARQUIVO SECTION.
081100* PROCURA A 1A OCORRENCIA DE AAAA-MM-DD OU AAAA_MM_DD NO NOME
081200     MOVE 'N' TO WK-DATA-ACHOU.
081300     PERFORM 1451-00-TESTA-POSICAO
081400         VARYING WK-DATA-POS FROM 1 BY 1
081500         UNTIL WK-DATA-POS GREATER 51
081600            OR WK-DATA-ACHOU EQUAL 'S'.
081700     IF WK-DATA-ACHOU EQUAL 'S'
081800         MOVE WK-DATA-WES-AA TO WK-DATA-ISO-AA
081900         MOVE WK-DATA-WES-MM TO WK-DATA-ISO-MM
082000         MOVE WK-DATA-WES-DD TO WK-DATA-ISO-DD
082100         MOVE WK-DATA-ISO    TO WRD-PARSE-DATA-ANALISE
082200     END-IF.
082300  1450-00-EXIT.
082400      EXIT.
082500 
082600*------------------------------------------------------------------
082700 1451-00-TESTA-POSICAO SECTION.
082800     IF WRD-PARSE-ARQ-NOME (WK-DATA-POS:4)     IS NUMERIC
082900        AND WRD-PARSE-ARQ-NOME (WK-DATA-POS+5:2) IS NUMERIC
083000        AND WRD-PARSE-ARQ-NOME (WK-DATA-POS+8:2) IS NUMERIC
083100        AND (WRD-PARSE-ARQ-NOME (WK-DATA-POS+4:1) EQUAL '-'
083200          OR WRD-PARSE-ARQ-NOME (WK-DATA-POS+4:1) EQUAL '_')
083300        AND (WRD-PARSE-ARQ-NOME (WK-DATA-POS+7:1) EQUAL '-'
083400          OR WRD-PARSE-ARQ-NOME (WK-DATA-POS+7:1) EQUAL '_')
083500         MOVE WRD-PARSE-ARQ-NOME (WK-DATA-POS:4)
083600               TO WK-DATA-WES-AA
083700         MOVE WRD-PARSE-ARQ-NOME (WK-DATA-POS+5:2)
083800               TO WK-DATA-WES-MM
083900         MOVE WRD-PARSE-ARQ-NOME (WK-DATA-POS+8:2)
084000               TO WK-DATA-WES-DD
084100         MOVE 'S' TO WK-DATA-ACHOU
084200     END-IF.
084300  1451-00-EXIT.
084400      EXIT.
084500 
084600*------------------------------------------------------------------
084700*   CALCULA O TAMANHO UTIL DE WK-CAB-BUFFER
084800*------------------------------------------------------------------
084900 9000-00-CALCULA-TAM-LINHA SECTION.
085000     MOVE 1000 TO WK-CAB-TAM.
085100     PERFORM 9001-00-CALCULA-TAM-LINHA-P
085200         VARYING WK-CAB-TAM FROM 1000 BY -1
085300         UNTIL WK-CAB-TAM LESS 1
085400            OR WK-CAB-BUFFER (WK-CAB-TAM:1) NOT EQUAL SPACE.
085500  9000-00-EXIT.
085600      EXIT.
085700 
085800*------------------------------------------------------------------
085900 9001-00-CALCULA-TAM-LINHA-P SECTION.
086000     CONTINUE.
086100  9001-00-EXIT.
086200      EXIT.
086300 
086400*------------------------------------------------------------------
086500*   CALCULA O TAMANHO UTIL DE WK-CAMPO-GENER
086600*------------------------------------------------------------------
086700 9010-00-CALCULA-TAM-CAMPO SECTION.
086800     MOVE 80 TO WK-CAMPO-TAM.
086900     PERFORM 9011-00-CALCULA-TAM-CAMPO-P
087000         VARYING WK-CAMPO-TAM FROM 80 BY -1
087100         UNTIL WK-CAMPO-TAM LESS 1
087200            OR WK-CAMPO-GENERICO (WK-CAMPO-TAM:1) NOT EQUAL SPACE.
087300  9010-00-EXIT.
087400      EXIT.
087500 
087600*------------------------------------------------------------------
087700 9011-00-CALCULA-TAM-CAMPO-P SECTION.
087800     CONTINUE.
087900  9011-00-EXIT.
088000      EXIT.
088100 
088200*------------------------------------------------------------------
088300*   CLASSIFICA A CELULA EM INTEIRO/DECIM/TXT
088400*------------------------------------------------------------------
088500 9020-00-CLASSIFICA-CAMPO SECTION.
088600     MOVE 'T' TO WK-VAL-CLASSE.
088700     IF WK-CAMPO-TAM GREATER ZERO
088800         IF WK-CAMPO-1O-CAR EQUAL '-' AND WK-CAMPO-TAM GREATER 1
088900             MOVE 2 TO WK-CLS-INICIO
089000         ELSE
089100             MOVE 1 TO WK-CLS-INICIO
089200         END-IF
089300         COMPUTE WK-CLS-TAM-NUM = WK-CAMPO-TAM - WK-CLS-INICIO + 1
089400         IF WK-CAMPO-GENERICO (WK-CLS-INICIO:WK-CLS-TAM-NUM)
089500              IS NUMERIC
089600             MOVE 'I' TO WK-VAL-CLASSE
089700         ELSE
089800             PERFORM 9022-00-CLASSIFICA-DECIMAL
089900         END-IF
090000     END-IF.
090100  9020-00-EXIT.
090200      EXIT.
090300 
090400*------------------------------------------------------------------
090500 9022-00-CLASSIFICA-DECIMAL SECTION.
090600     MOVE ZERO TO WK-CLS-DOT-POS.
090700     PERFORM 9023-00-ACHA-PONTO
090800         VARYING WK-CAMPO-POS FROM WK-CLS-INICIO BY 1
090900         UNTIL WK-CAMPO-POS GREATER WK-CAMPO-TAM
091000            OR WK-CLS-DOT-POS NOT EQUAL ZERO.
091100     IF WK-CLS-DOT-POS GREATER WK-CLS-INICIO
091200        AND WK-CLS-DOT-POS LESS WK-CAMPO-TAM
091300        AND WK-CAMPO-GENERICO
091400              (WK-CLS-INICIO:WK-CLS-DOT-POS - WK-CLS-INICIO)
091500              IS NUMERIC
091600        AND WK-CAMPO-GENERICO
091700              (WK-CLS-DOT-POS + 1:WK-CAMPO-TAM - WK-CLS-DOT-POS)
091800              IS NUMERIC
091900         MOVE 'D' TO WK-VAL-CLASSE
092000     END-IF.
092100  9022-00-EXIT.
092200      EXIT.
092300 
092400*------------------------------------------------------------------
092500 9023-00-ACHA-PONTO SECTION.
092600     IF WK-CAMPO-GENERICO (WK-CAMPO-POS:1) EQUAL '.'
092700         MOVE WK-CAMPO-POS TO WK-CLS-DOT-POS
092800     END-IF.
092900  9023-00-EXIT.
093000      EXIT.
