000100*******************************************************************
000200* COBI2100 - REGISTRO DA LISTA DE ARQUIVOS DA PASTA (LRECL=100)  
000300*******************************************************************
000400* UMA LINHA POR ARQUIVO EXISTENTE NA PASTA DE ORIGEM, GERADA POR
000500* ETAPA ANTERIOR DO JOB (PGM DE LISTAGEM DE DIRETORIO - JCL).
000600*******************************************************************
000700 
000800 01  WK2100-REG-LST.
000900     05  WK2100-LST-NOME     PIC X(60).
001000     05  FILLER              PIC X(40).
