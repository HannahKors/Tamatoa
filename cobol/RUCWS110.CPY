000100*******************************************************************
000200* RUCWS110 - AREA DE COMUNICACAO PARA A SUBROTINA GQNB110        
000300*******************************************************************
000400* (ANALISADOR DE LINHA CSV) - MESMO PADRAO DA AREA WRD-GRUPO     
000500* USADA PARA A SUBROTINA COBBB006: CODOPE + DADOS + CODRET.      
000600*******************************************************************
000700 
000800 01  WRD-PARSE-GRUPO.
000900     05  WRD-PARSE-CODOPE    PIC X(01).
001000         88  WRD-PARSE-INICIA        VALUE 'S'.
001100         88  WRD-PARSE-CABECALHO     VALUE 'H'.
001200         88  WRD-PARSE-DETALHE       VALUE 'D'.
001300     05  WRD-PARSE-TIPO      PIC X(03).
001400     05  WRD-PARSE-DELIM     PIC X(01).
001500     05  WRD-PARSE-ARQ-NOME  PIC X(60).
001600     05  WRD-PARSE-LINHA     PIC X(1000).
001700     05  WRD-PARSE-SAMPLE-ID PIC X(30).
001800     05  WRD-PARSE-EXPERIMENTO
001900                             PIC X(40).
002000     05  WRD-PARSE-DATA-ANALISE
002100                             PIC X(10).
002200     05  WRD-PARSE-QTD-MET   PIC 9(02)       COMP-3.
002300     05  WRD-PARSE-MET-TAB   OCCURS 50 TIMES
002400                             INDEXED BY WRD-PARSE-IDX.
002500         10  WRD-PARSE-MET-CHAVE PIC X(60).
002600         10  WRD-PARSE-MET-VALOR PIC X(80).
002700     05  WRD-PARSE-CODRET    PIC 9(02).
002800         88  WRD-PARSE-OK            VALUE 00.
002900         88  WRD-PARSE-SEM-DADO      VALUE 90.
003000     05  FILLER              PIC X(05).
